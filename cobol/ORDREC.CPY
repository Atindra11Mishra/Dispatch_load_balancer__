000100******************************************************************
000200* ORDREC.CPY
000300* LAYOUT DO REGISTRO DE PEDIDO - ARQUIVO DE ENTRADA PEDIDOS.ARQ
000400* REGISTRO FIXO DE 115 POSICOES, UM PEDIDO PENDENTE POR LINHA.
000500******************************************************************
000600* HISTORICO DE ALTERACOES
000700* DATA       PROGR  CHAMADO    DESCRICAO
000800* ---------- -----  ---------  ------------------------------
000900* 1989-04-03 JRF    SLMG-014   LAYOUT ORIGINAL - PEDIDOS          SLMG014
001000* 1991-11-18 MCS    SLMG-101   ACRESCIDO FILLER DE ALINHAMENTO    SLMG101
001100*                   ENTRE LONGITUDE E ENDERECO P/ BATER COM
001200*                   O LAYOUT DO TERMINAL DE CAPTACAO DE PEDIDOS
001300* 1994-07-22 RTV     SLMG-188  PRIORIDADE PASSOU DE 1 POSICAO     SLMG188
001400*                   (A/B/C) PARA X(06) HIGH/MEDIUM/LOW A PEDIDO
001500*                   DA DIRETORIA COMERCIAL (PADRAO DO CLIENTE)
001600* 1998-12-09 CAD     SLMG-240  VIRADA DO SECULO - REVISADAS AS    SLMG240
001700*                   FAIXAS DE VALIDACAO DE LATITUDE/LONGITUDE,
001800*                   SEM IMPACTO NESTE LAYOUT FISICO
001900******************************************************************
002000 01  ORD-REGISTRO-PEDIDO.
002100     03  ORD-COD-PEDIDO         PIC  X(20).
002200*        COD-PEDIDO    : CHAVE UNICA DO PEDIDO NO LOTE.
002300*                        SOMENTE A-Z, 0-9 E HIFEN, NAO BRANCO.
002400     03  ORD-COORDENADA.
002500         05  ORD-LATITUDE       PIC S9(3)V9(6)
002600                                SIGN IS LEADING SEPARATE.
002700         05  ORD-LONGITUDE      PIC S9(3)V9(6)
002800                                SIGN IS LEADING SEPARATE.
002900         05  FILLER             PIC  X(01).
003000*        LATITUDE/LONGITUDE DO LOCAL DE ENTREGA, GRAUS DECIMAIS.
003100     03  ORD-ENDERECO           PIC  X(60).
003200*        ENDERECO DE ENTREGA. ORIGEM PERMITE 10-500 POSICOES;
003300*        ESTE LAYOUT FIXO TRUNCA PARA 60 (VER SLMG-101).
003400     03  ORD-PESO-GRAMAS        PIC  9(6).
003500*        PESO DO PACOTE EM GRAMAS, FAIXA 000001 A 100000.
003600     03  FILLER                 PIC  X(01).
003700     03  ORD-PRIORIDADE         PIC  X(6).
003800         88  ORD-PRIOR-ALTA        VALUE "HIGH  ".
003900         88  ORD-PRIOR-MEDIA       VALUE "MEDIUM".
004000         88  ORD-PRIOR-BAIXA       VALUE "LOW   ".
004100         88  ORD-PRIOR-VALIDA      VALUE "HIGH  " "MEDIUM" "LOW   ".
004200     03  FILLER                 PIC  X(01).
004300*-----------------------------------------------------------------
004400* VISAO ALTERNATIVA - LINHA CRUA, USADA PELO RELERRO PARA
004500* ESTAMPAR O REGISTRO REJEITADO NA LISTAGEM DE ERROS SEM
004600* PRECISAR DECOMPOR CAMPO A CAMPO.
004700*-----------------------------------------------------------------
004800 01  ORD-REGISTRO-LINHA REDEFINES ORD-REGISTRO-PEDIDO.
004900     03  ORD-LINHA-CRUA         PIC  X(115).
005000*-----------------------------------------------------------------
005100* VISAO ALTERNATIVA - COORDENADA SEM SINAL DESTACADO, USADA PELOS
005200* PROGRAMAS DE VALIDACAO PARA TESTAR OS DIGITOS ISOLADAMENTE DO
005300* SINAL (O SINAL SEPARADO NAO PARTICIPA DA FAIXA 000..180/090).
005400*-----------------------------------------------------------------
005500 01  ORD-COORD-SDIG REDEFINES ORD-COORDENADA.
005600     03  ORD-LAT-SINAL          PIC  X(01).
005700     03  ORD-LAT-DIGITOS        PIC  9(3)V9(6).
005800     03  ORD-LON-SINAL          PIC  X(01).
005900     03  ORD-LON-DIGITOS        PIC  9(3)V9(6).
006000     03  FILLER                 PIC  X(01).
