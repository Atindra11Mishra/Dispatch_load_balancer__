000100******************************************************************
000200* VALPEDID                                                        SLMG205
000300* VALIDADOR DE ENTRADA DE PEDIDOS DO LOTE DE DESPACHO. LE O
000400* ARQUIVO PEDIDOS.ARQ (ORDREC.CPY), CONFERE CADA REGISTRO E
000500* CARREGA OS PEDIDOS ACEITOS NA TABELA EM MEMORIA WS-TAB-PEDIDOS
000600* (TABPEDI.CPY) PARA USO DO FAZDESP. REGISTRO REJEITADO VAI PARA
000700* A LISTAGEM DE ERROS VIA CALL "RELERRO". DESCENDE DO ANTIGO
000800* CADCLIENTE, PARAGRAFO 400-IMPORTACAO, SO QUE AQUI NAO HA MAIS
000900* ARQUIVO INDEXADO - A TABELA EM MEMORIA SUBSTITUI O CADASTRO.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     VALPEDID.
001300 AUTHOR.         J R FARIA.
001400 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001500 DATE-WRITTEN.   10/04/89.
001600 DATE-COMPILED.
001700 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000* DATA       PROGR  CHAMADO    DESCRICAO
002100* ---------- -----  ---------  ------------------------------
002200* 10/04/89   JRF    SLMG-014   VERSAO INICIAL - CHAMAVA-SE        SLMG014
002300*                   CADCLIENTE, PARAGRAFO 400-IMPORTACAO, E
002400*                   GRAVAVA NUM ARQUIVO INDEXADO DE CLIENTES
002500* 18/11/91   MCS    SLMG-101   VALIDACAO DE COORDENADA PASSOU A   SLMG101
002600*                   USAR O CALCDIGITO (ACAO V) EM VEZ DE CODIGO
002700*                   PROPRIO REPETIDO EM CADA PROGRAMA
002800* 14/05/96   RTV    SLMG-205   REAPROVEITADO PARA O NOVO LOTE DE  SLMG205
002900*                   DESPACHO - PASSOU A SE CHAMAR VALPEDID,
003000*                   DEIXOU DE GRAVAR ARQUIVO INDEXADO E PASSOU A
003100*                   CARREGAR A TABELA WS-TAB-PEDIDOS EM MEMORIA
003200* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - FAIXAS DE       SLMG240
003300*                   PESO E PRIORIDADE REVISTAS, CAMPO DE
003400*                   PRIORIDADE AMPLIADO PARA X(06)
003500* 30/08/02   WCF    SLMG-263   ACRESCIDA A CONTAGEM DE PEDIDOS    SLMG263
003600*                   POR PRIORIDADE PARA O RESUMO DO RELDESP
003700* 17/03/05   WCF    SLMG-281   ACRESCIDA A CONFERENCIA DE         SLMG281
003800*                   CARACTER DO CODIGO DO PEDIDO - SO LETRA,
003900*                   DIGITO E HIFEN; AUDITORIA PEGOU CODIGO COM
004000*                   BARRA QUE PASSAVA DIRETO
004100* 02/09/05   WCF    SLMG-284   ENDERECO DE ENTREGA EM BRANCO      SLMG284
004200*                   PASSOU A SER REJEITADO - EXPEDICAO NAO
004300*                   CONSEGUIA MONTAR ROTEIRO SEM ENDERECO
004400* 02/09/05   WCF    SLMG-287   CHAMADA AO RELERRO DEIXOU DE       SLMG287
004500*                   PASSAR ORD-LINHA-CRUA (VIDE HISTORICO DO
004600*                   PROPRIO RELERRO)
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS CLASSE-NUMERICA IS "0" THRU "9"
005300     CLASS CLASSE-CODIGO-VALIDO IS "A" THRU "Z" "0" THRU "9"
005400            "-" " "
005500     UPSI-0 ON  STATUS IS VALPEDID-TRACE-ATIVO
005600            OFF STATUS IS VALPEDID-TRACE-INATIVO.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ARQ-PEDIDOS   ASSIGN TO PEDIDOS
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WFS-PEDIDOS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ARQ-PEDIDOS
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900 01  ORD-REGISTRO-PEDIDO-FD      PIC X(115).
007000
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "ORDREC.CPY".
007400
007500 77  WFS-PEDIDOS                PIC  X(02) VALUE "00".
007600     88  WFS-PEDIDOS-OK             VALUE "00".
007700     88  WFS-PEDIDOS-FIM            VALUE "10".
007800
007900 01  WS-CONTADORES.
008000     05  WSC-LIDOS              PIC 9(06) COMP VALUE ZERO.
008100     05  WSC-ACEITOS            PIC 9(06) COMP VALUE ZERO.
008200     05  WSC-REJEITADOS         PIC 9(06) COMP VALUE ZERO.
008300     05  WSC-ALTA               PIC 9(06) COMP VALUE ZERO.
008400     05  WSC-MEDIA              PIC 9(06) COMP VALUE ZERO.
008500     05  WSC-BAIXA              PIC 9(06) COMP VALUE ZERO.
008600     05  FILLER                 PIC  X(05).
008700 01  WS-CONTADORES-TAB REDEFINES WS-CONTADORES.
008800     05  WSC-TOTAIS-TAB         PIC 9(06) COMP OCCURS 6 TIMES.
008900     05  FILLER                 PIC  X(05).
009000
009100 01  WS-AREAS-VALIDACAO.
009200     05  WSV-MOTIVO             PIC  X(40) VALUE SPACES.
009300     05  WSV-PEDIDO-OK          PIC  X(01) VALUE "S".
009400         88  WSV-REGISTRO-OK        VALUE "S".
009500         88  WSV-REGISTRO-REJEITADO VALUE "N".
009600     05  FILLER                 PIC  X(05).
009700 01  WS-AREAS-VALIDACAO-ALT REDEFINES WS-AREAS-VALIDACAO.
009800     05  WSV-MOTIVO-LINHA       PIC  X(46).
009900
010000 77  WSK-COD-PEDIDO             PIC  X(20) VALUE SPACES.
010100 77  WSV-IND-DUPLICADO          PIC 9(01) COMP VALUE ZERO.
010200
010300 LINKAGE SECTION.
010400*-----------------------------------------------------------------
010500* A TABELA ABAIXO E' MANTIDA NA WORKING-STORAGE DO DESPACHO (O
010600* PROGRAMA QUE MONTA O LOTE) E PASSADA POR REFERENCIA - E' ELA
010700* QUE O FAZDESP E O RELDESP VAO USAR DEPOIS. O VALPEDID SO
010800* ENCHE, NUNCA GUARDA CONSIGO.
010900*-----------------------------------------------------------------
011000     COPY "TABPEDI.CPY".
011100
011200 01  LKS-PARAMETRO-DIST.
011300     05  COMPRIMENTO            PIC S9(04) COMP.
011400     05  LKS-LATITUDE-1         PIC S9(3)V9(6).
011500     05  FILLER                 PIC  X(01).
011600     05  LKS-LONGITUDE-1        PIC S9(3)V9(6).
011700     05  FILLER                 PIC  X(01).
011800     05  LKS-LATITUDE-2         PIC S9(3)V9(6).
011900     05  FILLER                 PIC  X(01).
012000     05  LKS-LONGITUDE-2        PIC S9(3)V9(6).
012100     05  FILLER                 PIC  X(01).
012200     05  LKS-LIMITE-KM          PIC  9(6)V99.
012300     05  FILLER                 PIC  X(01).
012400     05  LKS-DISTANCIA-KM       PIC  9(6)V99.
012500     05  FILLER                 PIC  X(01).
012600     05  LKS-ACAO               PIC  X(01).
012700     05  LKS-RETORNO            PIC  9(01).
012800
012900 01  LKS-RESULTADO-VALPEDID.
013000     05  LKR-QTDE-LIDOS         PIC 9(06) COMP.
013100     05  LKR-QTDE-ACEITOS       PIC 9(06) COMP.
013200     05  LKR-QTDE-REJEITADOS    PIC 9(06) COMP.
013300
013400 PROCEDURE DIVISION USING WS-TAB-PEDIDOS LKS-RESULTADO-VALPEDID.
013500
013600 000-CONTROLE.
013700*-----------------------------------------------------------------
013800     PERFORM 100-ABRIR-ARQUIVOS    THRU 100-FIM
013900     PERFORM 200-LER-PEDIDOS       THRU 200-FIM
014000        UNTIL WFS-PEDIDOS-FIM
014100     PERFORM 700-FECHAR-ARQUIVOS   THRU 700-FIM
014200     MOVE WSC-LIDOS      TO LKR-QTDE-LIDOS
014300     MOVE WSC-ACEITOS    TO LKR-QTDE-ACEITOS
014400     MOVE WSC-REJEITADOS TO LKR-QTDE-REJEITADOS
014500     GOBACK.
014600
014700 000-FIM.
014800     EXIT.
014900
015000*-----------------------------------------------------------------
015100 100-ABRIR-ARQUIVOS.
015200*-----------------------------------------------------------------
015300     MOVE ZERO TO TP-QTDE-ACEITOS
015400     OPEN INPUT ARQ-PEDIDOS
015500     IF NOT WFS-PEDIDOS-OK
015600        DISPLAY "VALPEDID - ERRO NA ABERTURA DE PEDIDOS.ARQ "
015700                WFS-PEDIDOS
015800        MOVE "10" TO WFS-PEDIDOS
015900     END-IF.
016000
016100 100-FIM.
016200     EXIT.
016300
016400*-----------------------------------------------------------------
016500 200-LER-PEDIDOS.
016600*-----------------------------------------------------------------
016700     READ ARQ-PEDIDOS INTO ORD-REGISTRO-PEDIDO
016800        AT END
016900           MOVE "10" TO WFS-PEDIDOS
017000        NOT AT END
017100           ADD 1 TO WSC-LIDOS
017200           PERFORM 500-VALIDAR-PEDIDO THRU 500-FIM
017300           IF WSV-REGISTRO-OK
017400              PERFORM 600-INCLUIR-TABELA THRU 600-FIM
017500           ELSE
017600              PERFORM 650-REJEITAR THRU 650-FIM
017700           END-IF
017800     END-READ.
017900
018000 200-FIM.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400 500-VALIDAR-PEDIDO.
018500*-----------------------------------------------------------------
018600     SET WSV-REGISTRO-OK TO TRUE
018700     MOVE SPACES TO WSV-MOTIVO
018800
018900     IF ORD-COD-PEDIDO EQUAL SPACES
019000        SET WSV-REGISTRO-REJEITADO TO TRUE
019100        MOVE "CODIGO DO PEDIDO EM BRANCO" TO WSV-MOTIVO
019200     END-IF
019300
019400     IF WSV-REGISTRO-OK
019500        IF ORD-COD-PEDIDO IS NOT CLASSE-CODIGO-VALIDO
019600           SET WSV-REGISTRO-REJEITADO TO TRUE
019700           MOVE "CODIGO DO PEDIDO COM CARACTER INVALIDO"
019800             TO WSV-MOTIVO
019900        END-IF
020000     END-IF
020100
020200     IF WSV-REGISTRO-OK
020300        PERFORM 510-VERIFICA-DUPLICADO THRU 510-FIM
020400        IF WSV-IND-DUPLICADO EQUAL 1
020500           SET WSV-REGISTRO-REJEITADO TO TRUE
020600           MOVE "CODIGO DE PEDIDO DUPLICADO NO LOTE"
020700             TO WSV-MOTIVO
020800        END-IF
020900     END-IF
021000
021100     IF WSV-REGISTRO-OK
021200        IF ORD-PESO-GRAMAS LESS 1 OR
021300           ORD-PESO-GRAMAS GREATER 100000
021400           SET WSV-REGISTRO-REJEITADO TO TRUE
021500           MOVE "PESO FORA DA FAIXA 1 A 100000 GRAMAS"
021600             TO WSV-MOTIVO
021700        END-IF
021800     END-IF
021900
022000     IF WSV-REGISTRO-OK
022100        IF NOT ORD-PRIOR-VALIDA
022200           SET WSV-REGISTRO-REJEITADO TO TRUE
022300           MOVE "PRIORIDADE INVALIDA - USE HIGH/MEDIUM/LOW"
022400             TO WSV-MOTIVO
022500        END-IF
022600     END-IF
022700
022800     IF WSV-REGISTRO-OK
022900        IF ORD-ENDERECO EQUAL SPACES
023000           SET WSV-REGISTRO-REJEITADO TO TRUE
023100           MOVE "ENDERECO DE ENTREGA EM BRANCO" TO WSV-MOTIVO
023200        END-IF
023300     END-IF
023400
023500     IF WSV-REGISTRO-OK
023600        PERFORM 520-VALIDAR-COORDENADA THRU 520-FIM
023700     END-IF.
023800
023900 500-FIM.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300 510-VERIFICA-DUPLICADO.
024400*-----------------------------------------------------------------
024500     MOVE ZERO TO WSV-IND-DUPLICADO
024600     MOVE ORD-COD-PEDIDO TO WSK-COD-PEDIDO
024700     SET TP-IDX TO 1
024800     PERFORM 515-COMPARA-CHAVE THRU 515-FIM
024900        UNTIL TP-IDX GREATER TP-QTDE-ACEITOS OR
025000              WSV-IND-DUPLICADO EQUAL 1.
025100
025200 510-FIM.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600 515-COMPARA-CHAVE.
025700*-----------------------------------------------------------------
025800     IF TP-COD-PEDIDO (TP-IDX) EQUAL WSK-COD-PEDIDO
025900        MOVE 1 TO WSV-IND-DUPLICADO
026000     ELSE
026100        SET TP-IDX UP BY 1
026200     END-IF.
026300
026400 515-FIM.
026500     EXIT.
026600
026700*-----------------------------------------------------------------
026800 520-VALIDAR-COORDENADA.
026900*-----------------------------------------------------------------
027000     MOVE 14                TO COMPRIMENTO
027100     MOVE ORD-LATITUDE      TO LKS-LATITUDE-1
027200     MOVE ORD-LONGITUDE     TO LKS-LONGITUDE-1
027300     MOVE "V"               TO LKS-ACAO
027400     CALL "CALCDIST" USING LKS-PARAMETRO-DIST
027500     IF LKS-RETORNO NOT EQUAL ZERO
027600        SET WSV-REGISTRO-REJEITADO TO TRUE
027700        MOVE "COORDENADA FORA DA FAIXA -90/+90 -180/+180"
027800          TO WSV-MOTIVO
027900     END-IF.
028000
028100 520-FIM.
028200     EXIT.
028300
028400*-----------------------------------------------------------------
028500 600-INCLUIR-TABELA.
028600*-----------------------------------------------------------------
028700     ADD 1 TO TP-QTDE-ACEITOS
028800     SET TP-IDX TO TP-QTDE-ACEITOS
028900     MOVE ORD-COD-PEDIDO    TO TP-COD-PEDIDO (TP-IDX)
029000     MOVE ORD-LATITUDE      TO TP-LATITUDE   (TP-IDX)
029100     MOVE ORD-LONGITUDE     TO TP-LONGITUDE  (TP-IDX)
029200     MOVE ORD-ENDERECO      TO TP-ENDERECO   (TP-IDX)
029300     MOVE ORD-PESO-GRAMAS   TO TP-PESO-GRAMAS (TP-IDX)
029400     MOVE ORD-PRIORIDADE    TO TP-PRIORIDADE (TP-IDX)
029500     SET TP-SEM-ATRIBUIR (TP-IDX) TO TRUE
029600     PERFORM 610-CLASSIFICA-PRIOR THRU 610-FIM
029700     ADD 1 TO WSC-ACEITOS.
029800
029900 600-FIM.
030000     EXIT.
030100
030200*-----------------------------------------------------------------
030300 610-CLASSIFICA-PRIOR.
030400*-----------------------------------------------------------------
030500     EVALUATE TRUE
030600        WHEN ORD-PRIOR-ALTA
030700           MOVE 3 TO TP-VALOR-PRIOR (TP-IDX)
030800           ADD 1 TO WSC-ALTA
030900        WHEN ORD-PRIOR-MEDIA
031000           MOVE 2 TO TP-VALOR-PRIOR (TP-IDX)
031100           ADD 1 TO WSC-MEDIA
031200        WHEN ORD-PRIOR-BAIXA
031300           MOVE 1 TO TP-VALOR-PRIOR (TP-IDX)
031400           ADD 1 TO WSC-BAIXA
031500     END-EVALUATE.
031600
031700 610-FIM.
031800     EXIT.
031900
032000*-----------------------------------------------------------------
032100 650-REJEITAR.
032200*-----------------------------------------------------------------
032300     ADD 1 TO WSC-REJEITADOS
032400     CALL "RELERRO" USING ORD-COD-PEDIDO WSV-MOTIVO-LINHA.
032500
032600 650-FIM.
032700     EXIT.
032800
032900*-----------------------------------------------------------------
033000 700-FECHAR-ARQUIVOS.
033100*-----------------------------------------------------------------
033200     CLOSE ARQ-PEDIDOS
033300     IF VALPEDID-TRACE-ATIVO
033400        DISPLAY "VALPEDID LIDOS="     WSC-LIDOS
033500                " ACEITOS="   WSC-ACEITOS
033600                " REJEITADOS=" WSC-REJEITADOS
033700     END-IF.
033800
033900 700-FIM.
034000     EXIT.
034100
034200 END PROGRAM VALPEDID.
