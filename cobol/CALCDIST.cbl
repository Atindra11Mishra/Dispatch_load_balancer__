000100******************************************************************
000200* CALCDIST                                                        SLMG205
000300* CALCULA A DISTANCIA ENTRE DOIS PONTOS GEOGRAFICOS (FORMULA DE
000400* HAVERSINE), VALIDA FAIXA DE COORDENADA E VERIFICA LIMITE DE
000500* DISTANCIA. SUBPROGRAMA CALLED, MESMO PADRAO DO CALCDIGITO:
000600* LKS-ACAO SELECIONA A OPERACAO, LKS-RETORNO DEVOLVE O RESULTADO.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.     CALCDIST.
001000 AUTHOR.         J R FARIA.
001100 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001200 DATE-WRITTEN.   05/04/89.
001300 DATE-COMPILED.
001400 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
001500******************************************************************
001600* HISTORICO DE ALTERACOES
001700* DATA       PROGR  CHAMADO    DESCRICAO
001800* ---------- -----  ---------  ------------------------------
001900* 05/04/89   JRF    SLMG-014   VERSAO INICIAL - SO CALCULAVA A    SLMG014
002000*                   DISTANCIA (ACAO D), USADO SO PELO FAZDISTRIB
002100* 18/11/91   MCS    SLMG-101   ACRESCIDA ACAO V (VALIDA FAIXA)    SLMG101
002200*                   PARA TIRAR A VALIDACAO DE COORDENADA QUE
002300*                   ESTAVA DUPLICADA NO CADCLIENTE E CADVENDEDOR
002400* 22/07/94   RTV    SLMG-188   ACRESCIDA ACAO T (VERIFICA         SLMG188
002500*                   LIMITE) PARA O RELATORIO DE COBERTURA DE
002600*                   AREA QUE A DIRETORIA COMERCIAL PEDIU
002700* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - RAIO DA TERRA   SLMG240
002800*                   CORRIGIDO DE 6731 PARA 6371,0 KM (ERA UMA
002900*                   TRANSPOSICAO DE DIGITOS NO FONTE ORIGINAL,
003000*                   SO FOI NOTADO NA REVISAO GERAL DO MILENIO)
003100* 14/03/99   CAD    SLMG-247   RESULTADO PASSOU A SER ARREDON-    SLMG247
003200*                   DADO (ROUNDED) E DEVOLVIDO COM 2 DECIMAIS,
003300*                   A PEDIDO DA AUDITORIA DE FATURAMENTO
003400* 30/08/02   WCF    SLMG-263   ACAO T PASSOU A CALCULAR A         SLMG263
003500*                   DISTANCIA INTERNAMENTE (ANTES EXIGIA QUE A
003600*                   ACAO D TIVESSE SIDO CHAMADA ANTES)
003700* 09/09/05   WCF    SLMG-289   P0000-CONTROLE ESTAVA NO FIM DO    SLMG289
003800*                   FONTE, DEPOIS DE P9500-FINAL - SEM GOBACK/GO
003900*                   TO NOS DEMAIS PARAGRAFOS, O CALL CAIA DE
004000*                   PARAGRAFO EM PARAGRAFO ATE REPETIR O LOTE
004100*                   INTEIRO UMA SEGUNDA VEZ (E ESTOURAVA A TABELA
004200*                   WSS-ANGULO-TAB DE PASSAGEM). P0000-CONTROLE
004300*                   VOLTOU A SER O PRIMEIRO PARAGRAFO DEPOIS DA
004400*                   PROCEDURE DIVISION, IGUAL AO RESTO DO LOTE.
004500*                   APROVEITADO PARA CORRIGIR TAMBEM A ACAO D/T:
004600*                   O MOVE DE WSS-DISTANCIA-CALC (4 DECIMAIS) PARA
004700*                   LKS-DISTANCIA-KM (2 DECIMAIS) SO TRUNCAVA, NAO
004800*                   ARREDONDAVA COMO O SLMG-247 DIZIA - VIROU
004900*                   COMPUTE ... ROUNDED
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CLASSE-SINAL-COORD IS "+" "-"
005600     UPSI-0 ON  STATUS IS CALCDIST-TRACE-ATIVO
005700            OFF STATUS IS CALCDIST-TRACE-INATIVO.
005800
005900 DATA DIVISION.
006000
006100 WORKING-STORAGE SECTION.
006200
006300 01  WS-ANGULOS-RADIANOS.
006400     05  WSS-LAT1-RAD           PIC S9(3)V9(8) VALUE ZEROS.
006500     05  WSS-LON1-RAD           PIC S9(3)V9(8) VALUE ZEROS.
006600     05  WSS-LAT2-RAD           PIC S9(3)V9(8) VALUE ZEROS.
006700     05  WSS-LON2-RAD           PIC S9(3)V9(8) VALUE ZEROS.
006800     05  FILLER                 PIC  X(04).
006900 01  WS-ANGULOS-TAB REDEFINES WS-ANGULOS-RADIANOS.
007000     05  WSS-ANGULO-TAB         PIC S9(3)V9(8) OCCURS 4 TIMES.
007100     05  FILLER                 PIC  X(04).
007200
007300 01  WS-CALC-INTERMEDIARIO.
007400     05  WSS-DLAT               PIC S9(3)V9(8) VALUE ZEROS.
007500     05  WSS-DLON               PIC S9(3)V9(8) VALUE ZEROS.
007600     05  WSS-A                  PIC S9(3)V9(8) VALUE ZEROS.
007700     05  WSS-C                  PIC S9(3)V9(8) VALUE ZEROS.
007800     05  WSS-RAIO-TERRA-KM      PIC  9(4)V9(1) VALUE 6371.0.
007900     05  WSS-DISTANCIA-CALC     PIC  9(7)V9(4) VALUE ZEROS.
008000     05  FILLER                 PIC  X(05).
008100
008200 01  WS-LIMITES-VALIDACAO.
008300     05  WSS-LAT-MIN            PIC S9(3)V9(6) VALUE -90.000000.
008400     05  WSS-LAT-MAX            PIC S9(3)V9(6) VALUE  90.000000.
008500     05  WSS-LON-MIN            PIC S9(3)V9(6) VALUE -180.000000.
008600     05  WSS-LON-MAX            PIC S9(3)V9(6) VALUE  180.000000.
008700     05  FILLER                 PIC  X(04).
008800 01  WS-LIMITES-TAB REDEFINES WS-LIMITES-VALIDACAO.
008900     05  WSS-LIMITE-TAB         PIC S9(3)V9(6) OCCURS 4 TIMES.
009000     05  FILLER                 PIC  X(04).
009100
009200 01  WS-INDICES.
009300     05  WSS-IND-ANG            PIC 9(1)  COMP VALUE ZERO.
009400     05  WSS-CHAMADAS           PIC 9(7)  COMP VALUE ZERO.
009500*        WSS-CHAMADAS CONTA QUANTAS VEZES O SUBPROGRAMA FOI
009600*        ACIONADO NESTE RUN - USADO NO TRACE DE UPSI-0 LIGADO.
009700     05  FILLER                 PIC  X(05).
009800
009900 01  WS-DISTANCIA-SAIDA.
010000     05  WSS-DISTANCIA-EDITADA  PIC ZZZZZ9.99.
010100     05  FILLER                 PIC  X(05).
010200 01  WS-DISTANCIA-SAIDA-ALT REDEFINES WS-DISTANCIA-SAIDA.
010300     05  WSS-DISTANCIA-SAIDA-X  PIC  X(09).
010400     05  FILLER                 PIC  X(05).
010500
010600 LINKAGE SECTION.
010700 01  LKS-PARAMETRO.
010800     05  COMPRIMENTO            PIC S9(04) COMP.
010900     05  LKS-LATITUDE-1         PIC S9(3)V9(6).
011000     05  FILLER                 PIC  X(01).
011100     05  LKS-LONGITUDE-1        PIC S9(3)V9(6).
011200     05  FILLER                 PIC  X(01).
011300     05  LKS-LATITUDE-2         PIC S9(3)V9(6).
011400     05  FILLER                 PIC  X(01).
011500     05  LKS-LONGITUDE-2        PIC S9(3)V9(6).
011600     05  FILLER                 PIC  X(01).
011700     05  LKS-LIMITE-KM          PIC  9(6)V99.
011800     05  FILLER                 PIC  X(01).
011900     05  LKS-DISTANCIA-KM       PIC  9(6)V99.
012000     05  FILLER                 PIC  X(01).
012100     05  LKS-ACAO               PIC  X(01).
012200         88  LKS-ACAO-DISTANCIA     VALUE "D".
012300         88  LKS-ACAO-VALIDA        VALUE "V".
012400         88  LKS-ACAO-LIMITE        VALUE "T".
012500     05  LKS-RETORNO            PIC  9(01).
012600*-----------------------------------------------------------------
012700* LKS-LATITUDE-1/LKS-LONGITUDE-1  = PRIMEIRO PONTO (SEMPRE USADO)
012800* LKS-LATITUDE-2/LKS-LONGITUDE-2  = SEGUNDO PONTO (ACOES D E T)
012900* LKS-LIMITE-KM    = LIMITE, SO PARA ACAO T
013000* LKS-DISTANCIA-KM = DISTANCIA CALCULADA, DEVOLVIDA PELAS ACOES
013100*                    D E T
013200* LKS-ACAO         = D (DISTANCIA) V (VALIDA 1O PONTO) T (LIMITE)
013300* LKS-RETORNO      = 0 OPERACAO OK / DENTRO DO LIMITE
013400*                  = 1 ACAO INVALIDA
013500*                  = 2 COORDENADA FORA DE FAIXA
013600*                  = 3 FORA DO LIMITE (SO ACAO T)
013700*-----------------------------------------------------------------
013800
013900 PROCEDURE DIVISION USING LKS-PARAMETRO.
014000
014100 P0000-CONTROLE.
014200*-----------------------------------------------------------------
014300     PERFORM P1000-INICIAL   THRU P1000-FIM
014400     PERFORM P2000-PRINCIPAL THRU P2000-FIM
014500     PERFORM P9500-FINAL     THRU P9500-FIM
014600     GOBACK.
014700
014800 P0000-FIM.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 P1000-INICIAL.
015300*-----------------------------------------------------------------
015400     ADD 1 TO WSS-CHAMADAS
015500     MOVE ZERO TO LKS-RETORNO
015600     IF CALCDIST-TRACE-ATIVO
015700        DISPLAY "CALCDIST CHAMADA Nr " WSS-CHAMADAS
015800                " ACAO " LKS-ACAO
015900     END-IF.
016000
016100 P1000-FIM.
016200     EXIT.
016300
016400*-----------------------------------------------------------------
016500 P2000-PRINCIPAL.
016600*-----------------------------------------------------------------
016700     EVALUATE TRUE
016800        WHEN LKS-ACAO-VALIDA
016900           PERFORM P3000-VALIDA-COORD THRU P3000-FIM
017000        WHEN LKS-ACAO-DISTANCIA
017100           PERFORM P3500-VALIDA-2-PONTOS THRU P3500-FIM
017200           IF LKS-RETORNO EQUAL ZERO
017300              PERFORM P4000-CALCULA-HAVERSINE THRU P4000-FIM
017400              COMPUTE LKS-DISTANCIA-KM ROUNDED = WSS-DISTANCIA-CALC
017500           END-IF
017600        WHEN LKS-ACAO-LIMITE
017700           PERFORM P3500-VALIDA-2-PONTOS THRU P3500-FIM
017800           IF LKS-RETORNO EQUAL ZERO
017900              PERFORM P4000-CALCULA-HAVERSINE THRU P4000-FIM
018000              COMPUTE LKS-DISTANCIA-KM ROUNDED = WSS-DISTANCIA-CALC
018100              IF WSS-DISTANCIA-CALC GREATER LKS-LIMITE-KM
018200                 MOVE 3 TO LKS-RETORNO
018300              END-IF
018400           END-IF
018500        WHEN OTHER
018600           MOVE 1 TO LKS-RETORNO
018700     END-EVALUATE.
018800
018900 P2000-FIM.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300 P3000-VALIDA-COORD.
019400*-----------------------------------------------------------------
019500*    VALIDA O PRIMEIRO PONTO (LKS-LATITUDE-1/LKS-LONGITUDE-1)
019600*    CONTRA AS FAIXAS DE -90/+90 E -180/+180.
019700     IF LKS-LATITUDE-1 LESS WSS-LAT-MIN OR
019800        LKS-LATITUDE-1 GREATER WSS-LAT-MAX OR
019900        LKS-LONGITUDE-1 LESS WSS-LON-MIN OR
020000        LKS-LONGITUDE-1 GREATER WSS-LON-MAX
020100        MOVE 2 TO LKS-RETORNO
020200     END-IF.
020300
020400 P3000-FIM.
020500     EXIT.
020600
020700*-----------------------------------------------------------------
020800 P3500-VALIDA-2-PONTOS.
020900*-----------------------------------------------------------------
021000     PERFORM P3000-VALIDA-COORD THRU P3000-FIM
021100     IF LKS-RETORNO EQUAL ZERO
021200        IF LKS-LATITUDE-2 LESS WSS-LAT-MIN OR
021300           LKS-LATITUDE-2 GREATER WSS-LAT-MAX OR
021400           LKS-LONGITUDE-2 LESS WSS-LON-MIN OR
021500           LKS-LONGITUDE-2 GREATER WSS-LON-MAX
021600           MOVE 2 TO LKS-RETORNO
021700        END-IF
021800     END-IF.
021900
022000 P3500-FIM.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400 P4000-CALCULA-HAVERSINE.
022500*-----------------------------------------------------------------
022600*    CONVERTE OS 4 GRAUS PARA RADIANOS NUM SO LACO (WSS-ANGULO-TAB
022700*    REDEFINE AS 4 VARIAVEIS DE GRAU/RADIANO - VER WS-ANGULOS-TAB)
022800*    E DEPOIS APLICA A FORMULA DE HAVERSINE, RAIO 6371,0 KM.
022900     MOVE LKS-LATITUDE-1  TO WSS-ANGULO-TAB (1)
023000     MOVE LKS-LONGITUDE-1 TO WSS-ANGULO-TAB (2)
023100     MOVE LKS-LATITUDE-2  TO WSS-ANGULO-TAB (3)
023200     MOVE LKS-LONGITUDE-2 TO WSS-ANGULO-TAB (4)
023300
023400     MOVE 1 TO WSS-IND-ANG
023500     PERFORM P4100-CONVERTE-RADIANO THRU P4100-FIM
023600        UNTIL WSS-IND-ANG GREATER 4
023700
023800     COMPUTE WSS-DLAT = WSS-LAT2-RAD - WSS-LAT1-RAD
023900     COMPUTE WSS-DLON = WSS-LON2-RAD - WSS-LON1-RAD
024000
024100     COMPUTE WSS-A =
024200             (FUNCTION SIN (WSS-DLAT / 2) ** 2)
024300           + (FUNCTION COS (WSS-LAT1-RAD)
024400              * FUNCTION COS (WSS-LAT2-RAD)
024500              * (FUNCTION SIN (WSS-DLON / 2) ** 2))
024600
024700     COMPUTE WSS-C ROUNDED =
024800             2 * FUNCTION ATAN2 (FUNCTION SQRT (WSS-A),
024900                                 FUNCTION SQRT (1 - WSS-A))
025000
025100     COMPUTE WSS-DISTANCIA-CALC ROUNDED =
025200             WSS-RAIO-TERRA-KM * WSS-C.
025300
025400 P4000-FIM.
025500     EXIT.
025600
025700*-----------------------------------------------------------------
025800 P4100-CONVERTE-RADIANO.
025900*-----------------------------------------------------------------
026000     COMPUTE WSS-ANGULO-TAB (WSS-IND-ANG) ROUNDED =
026100             WSS-ANGULO-TAB (WSS-IND-ANG) * FUNCTION PI / 180
026200     ADD 1 TO WSS-IND-ANG.
026300
026400 P4100-FIM.
026500     EXIT.
026600
026700*-----------------------------------------------------------------
026800 P9500-FINAL.
026900*-----------------------------------------------------------------
027000     IF CALCDIST-TRACE-ATIVO
027100        MOVE WSS-DISTANCIA-CALC TO WSS-DISTANCIA-EDITADA
027200        DISPLAY "CALCDIST RETORNO " LKS-RETORNO
027300                " DISTANCIA " WSS-DISTANCIA-EDITADA
027400     END-IF.
027500
027600 P9500-FIM.
027700     EXIT.
027800
027900 END PROGRAM CALCDIST.
