000100******************************************************************
000200* DESPACHO                                                        SLMG205
000300* PROGRAMA PRINCIPAL DO LOTE DE DESPACHO - MONTA AS TABELAS EM
000400* MEMORIA DE PEDIDOS E VEICULOS (VALPEDID/VALVEICU), CONFERE SE
000500* HA O QUE PROCESSAR E SE A FROTA COMPORTA A CARGA TOTAL, CHAMA
000600* O MOTOR DE ALOCACAO (FAZDESP) E O RELATORIO (RELDESP), E
000700* ENCERRA A LISTAGEM DE ERROS (RELERRO). SUBSTITUI O ANTIGO MENU,
000800* QUE ERA UM MENU INTERATIVO DE TELA; AQUI NAO HA MAIS TELA, E'
000900* UM LOTE CORRIDO, SEM INTERVENCAO DO OPERADOR.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     DESPACHO.
001300 AUTHOR.         J R FARIA.
001400 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001500 DATE-WRITTEN.   25/04/89.
001600 DATE-COMPILED.
001700 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000* DATA       PROGR  CHAMADO    DESCRICAO
002100* ---------- -----  ---------  ------------------------------
002200* 25/04/89   JRF    SLMG-014   VERSAO INICIAL - CHAMAVA-SE MENU,  SLMG014
002300*                   TELA DE OPCOES PARA CADASTRO/RELATORIO/
002400*                   CALCULO DE DISTANCIA VENDEDOR MAIS PROXIMO
002500* 14/05/96   RTV    SLMG-205   REESCRITO PARA O LOTE DE DESPACHO  SLMG205
002600*                   - DEIXOU DE SER TELA, PASSOU A SE CHAMAR
002700*                   DESPACHO E A RODAR CORRIDO, SEM OPERADOR,
002800*                   ENCADEANDO VALPEDID/VALVEICU/FAZDESP/RELDESP
002900* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - ACRESCIDA A     SLMG240
003000*                   VERIFICACAO DE LOTE VAZIO (SEM PEDIDO OU SEM
003100*                   VEICULO ACEITO) COM ENCERRAMENTO FAILED
003200* 30/08/02   WCF    SLMG-263   ACRESCIDO O AVISO DE SOBRECARGA    SLMG263
003300*                   DE FROTA (SOMA DOS PESOS MAIOR QUE A SOMA
003400*                   DAS CAPACIDADES) ANTES DE CHAMAR O FAZDESP
003500* 02/09/05   WCF    SLMG-286   LOTE VAZIO DEIXOU DE PULAR O       SLMG286
003600*                   FAZDESP/RELDESP - PASSA A CHAMAR OS DOIS DO
003700*                   MESMO JEITO, PARA O RELATORIO SAIR COM O
003800*                   RESUMO ZERADO (FAILED) EM VEZ DE NAO SAIR
003900* 02/09/05   WCF    SLMG-287   CHAMADAS AO RELERRO DEIXARAM DE    SLMG287
004000*                   PASSAR LINHA CRUA (VIDE HISTORICO DO
004100*                   PROPRIO RELERRO) - AQUI NUNCA HAVIA LINHA
004200*                   CRUA DE VERDADE, SO' A AREA EM BRANCO
004300* 05/09/05   WCF    SLMG-288   WS-LOTE-VAZIO VOLTOU A SER 77 -    SLMG288
004400*                   NAO PRECISAVA DE GRUPO SO' PRA ELE
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS CLASSE-NUMERICA IS "0" THRU "9"
005100     UPSI-0 ON  STATUS IS DESPACHO-TRACE-ATIVO
005200            OFF STATUS IS DESPACHO-TRACE-INATIVO
005300     UPSI-1 ON  STATUS IS DESPACHO-IGNORA-AVISO-CARGA
005400            OFF STATUS IS DESPACHO-CONSIDERA-AVISO-CARGA.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "TABPEDI.CPY".
006000     COPY "TABVEIC.CPY".
006100
006200 01  WS-RESULTADO-VALPEDID.
006300     05  WSR-PED-QTDE-LIDOS      PIC 9(06) COMP VALUE ZERO.
006400     05  WSR-PED-QTDE-ACEITOS    PIC 9(06) COMP VALUE ZERO.
006500     05  WSR-PED-QTDE-REJEITADOS PIC 9(06) COMP VALUE ZERO.
006600     05  FILLER                  PIC  X(05).
006700
006800 01  WS-RESULTADO-VALVEICU.
006900     05  WSR-VEI-QTDE-LIDOS      PIC 9(06) COMP VALUE ZERO.
007000     05  WSR-VEI-QTDE-ACEITOS    PIC 9(06) COMP VALUE ZERO.
007100     05  WSR-VEI-QTDE-REJEITADOS PIC 9(06) COMP VALUE ZERO.
007200     05  WSR-VEI-CAPACIDADE-TOT  PIC 9(09) COMP VALUE ZERO.
007300     05  FILLER                  PIC  X(05).
007400 01  WS-RESULTADO-VALVEICU-TAB REDEFINES WS-RESULTADO-VALVEICU.
007500     05  WSR-VEI-COMP-TAB        PIC 9(06) COMP OCCURS 3 TIMES.
007600     05  FILLER                  PIC  X(14).
007700
007800 01  WS-RESUMO-FAZDESP.
007900     05  WSR-FAZ-QTDE-ALOCADOS      PIC 9(06) COMP VALUE ZERO.
008000     05  WSR-FAZ-QTDE-NAO-ALOCADOS  PIC 9(06) COMP VALUE ZERO.
008100     05  WSR-FAZ-QTDE-VEIC-USADOS   PIC 9(04) COMP VALUE ZERO.
008200     05  WSR-FAZ-DISTANCIA-TOTAL    PIC 9(09)V99 COMP VALUE ZERO.
008300     05  WSR-FAZ-UTILIZACAO-MEDIA   PIC 9(03)V99 COMP VALUE ZERO.
008400     05  FILLER                     PIC  X(05).
008500 01  WS-RESUMO-FAZDESP-TAB REDEFINES WS-RESUMO-FAZDESP.
008600     05  WSR-FAZ-COMP-TAB           PIC 9(06) COMP OCCURS 2 TIMES.
008700     05  FILLER                     PIC  X(17).
008800
008900 77  WS-LOTE-VAZIO              PIC  X(01) VALUE "N".
009000     88  WS-E-LOTE-VAZIO            VALUE "S".
009100
009200 01  WS-CONFERE-CARGA.
009300     05  WS-PESO-TOTAL-PEDIDOS   PIC 9(09) COMP VALUE ZERO.
009400     05  FILLER                  PIC  X(05).
009500 01  WS-CONFERE-CARGA-ALT REDEFINES WS-CONFERE-CARGA.
009600     05  FILLER                  PIC  X(04).
009700     05  WS-PESO-TOTAL-EDITADO   PIC Z(08)9.
009800     05  FILLER                  PIC  X(05).
009900
010000 01  WS-LINHAS-AVISO.
010100     05  WS-CHAVE-AVISO          PIC  X(20) VALUE SPACES.
010200     05  WS-MOTIVO-AVISO         PIC  X(46) VALUE SPACES.
010300     05  WS-CHAVE-FECHAR         PIC  X(20) VALUE "##FECHAR##".
010400     05  FILLER                  PIC  X(05).
010500
010600 PROCEDURE DIVISION.
010700
010800 000-CONTROLE.
010900*-----------------------------------------------------------------
011000     DISPLAY "DESPACHO - INICIO DO LOTE DE DESPACHO"
011100     PERFORM 100-VALIDA-ENTRADA      THRU 100-FIM
011200     PERFORM 300-VERIFICA-CARGA      THRU 300-FIM
011300     IF WS-E-LOTE-VAZIO
011400        DISPLAY "DESPACHO - LOTE SEM PEDIDO OU SEM VEICULO "
011500                "ACEITO - O RESUMO SAI ZERADO (FAILED)"
011600     END-IF
011700*    FAZDESP/RELDESP RODAM MESMO COM O LOTE VAZIO - E' O RELDESP
011800*    QUEM GRAVA O RESUMO DO LOTE NO RELATORIO, MESMO ZERADO, E O
011900*    LOTE VAZIO PRECISA DEIXAR ESSE REGISTRO TAMBEM (SLMG-286)
012000     CALL "FAZDESP" USING WS-TAB-PEDIDOS WS-TAB-VEICULOS
012100                           WS-RESUMO-FAZDESP
012200     CALL "RELDESP" USING WS-TAB-PEDIDOS WS-TAB-VEICULOS
012300                           WS-RESUMO-FAZDESP
012400     DISPLAY "DESPACHO - PEDIDOS ALOCADOS: "
012500             WSR-FAZ-QTDE-ALOCADOS
012600             " NAO ALOCADOS: " WSR-FAZ-QTDE-NAO-ALOCADOS
012700     CALL "RELERRO" USING WS-CHAVE-FECHAR WS-MOTIVO-AVISO
012800     DISPLAY "DESPACHO - FIM DO LOTE DE DESPACHO"
012900     STOP RUN.
013000
013100 000-FIM.
013200     EXIT.
013300
013400*-----------------------------------------------------------------
013500 100-VALIDA-ENTRADA.
013600*-----------------------------------------------------------------
013700     CALL "VALPEDID" USING WS-TAB-PEDIDOS WS-RESULTADO-VALPEDID
013800     CALL "VALVEICU" USING WS-TAB-VEICULOS WS-RESULTADO-VALVEICU
013900     IF DESPACHO-TRACE-ATIVO
014000        DISPLAY "DESPACHO - PEDIDOS LIDOS="
014100                WSR-PED-QTDE-LIDOS " ACEITOS="
014200                WSR-PED-QTDE-ACEITOS
014300        DISPLAY "DESPACHO - VEICULOS LIDOS="
014400                WSR-VEI-QTDE-LIDOS " ACEITOS="
014500                WSR-VEI-QTDE-ACEITOS
014600     END-IF.
014700
014800 100-FIM.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 300-VERIFICA-CARGA.
015300*-----------------------------------------------------------------
015400     PERFORM 310-VERIFICA-VAZIO THRU 310-FIM
015500     IF NOT WS-E-LOTE-VAZIO
015600        PERFORM 320-SOMA-PESOS THRU 320-FIM
015700        IF WS-PESO-TOTAL-PEDIDOS GREATER
015800                                  WSR-VEI-CAPACIDADE-TOT
015900           PERFORM 330-EMITE-AVISO-SOBRECARGA THRU 330-FIM
016000        END-IF
016100     END-IF.
016200
016300 300-FIM.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 310-VERIFICA-VAZIO.
016800*-----------------------------------------------------------------
016900     MOVE "N" TO WS-LOTE-VAZIO
017000     IF TP-QTDE-ACEITOS EQUAL ZERO OR
017100        TV-QTDE-ACEITOS EQUAL ZERO
017200        SET WS-E-LOTE-VAZIO TO TRUE
017300     END-IF.
017400
017500 310-FIM.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900 320-SOMA-PESOS.
018000*-----------------------------------------------------------------
018100     MOVE ZERO TO WS-PESO-TOTAL-PEDIDOS
018200     SET TP-IDX TO 1
018300     PERFORM 325-SOMA-UM-PEDIDO THRU 325-FIM
018400        UNTIL TP-IDX GREATER TP-QTDE-ACEITOS.
018500
018600 320-FIM.
018700     EXIT.
018800
018900*-----------------------------------------------------------------
019000 325-SOMA-UM-PEDIDO.
019100*-----------------------------------------------------------------
019200     ADD TP-PESO-GRAMAS (TP-IDX) TO WS-PESO-TOTAL-PEDIDOS
019300     SET TP-IDX UP BY 1.
019400
019500 325-FIM.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900 330-EMITE-AVISO-SOBRECARGA.
020000*-----------------------------------------------------------------
020100     MOVE "** AVISO FROTA **" TO WS-CHAVE-AVISO
020200     MOVE "PESO TOTAL DOS PEDIDOS EXCEDE A CAPACIDADE TOTAL"
020300       TO WS-MOTIVO-AVISO
020400     CALL "RELERRO" USING WS-CHAVE-AVISO WS-MOTIVO-AVISO
020500     DISPLAY "DESPACHO - AVISO: CAPACIDADE DA FROTA INSUFICIENTE"
020600             " PARA O PESO TOTAL DO LOTE".
020700
020800 330-FIM.
020900     EXIT.
021000
021100 END PROGRAM DESPACHO.
