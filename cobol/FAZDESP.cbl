000100******************************************************************
000200* FAZDESP                                                         SLMG205
000300* MOTOR DE ALOCACAO DO LOTE DE DESPACHO. RECEBE AS TABELAS DE
000400* PEDIDOS E VEICULOS JA VALIDADAS (WS-TAB-PEDIDOS/WS-TAB-VEICULOS,
000500* MONTADAS PELO DESPACHO A PARTIR DO VALPEDID/VALVEICU), ORDENA OS
000600* PEDIDOS POR PRIORIDADE/PESO E ALOCA CADA UM AO VEICULO ELEGIVEL
000700* MAIS PROXIMO (VARREDURA GULOSA). GRAVA O RESULTADO NO ARQUIVO
000800* DE TRABALHO WRKALOC, QUE O RELDESP DEPOIS RELE PARA MONTAR O
000900* RELATORIO. DESCENDE DO ANTIGO FAZDISTRIB, QUE FAZIA A MESMA
001000* CONTA (DISTANCIA CLIENTE-VENDEDOR) SO QUE SEM ELEGIBILIDADE DE
001100* CARGA E SEM ORDENACAO POR PRIORIDADE.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     FAZDESP.
001500 AUTHOR.         J R FARIA.
001600 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001700 DATE-WRITTEN.   12/04/89.
001800 DATE-COMPILED.
001900 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
002000******************************************************************
002100* HISTORICO DE ALTERACOES
002200* DATA       PROGR  CHAMADO    DESCRICAO
002300* ---------- -----  ---------  ------------------------------
002400* 12/04/89   JRF    SLMG-014   VERSAO INICIAL - CHAMAVA-SE        SLMG014
002500*                   FAZDISTRIB, LIA OS ARQUIVOS INDEXADOS DE
002600*                   CLIENTE/VENDEDOR E GRAVAVA SO O VENDEDOR
002700*                   MAIS PROXIMO DE CADA CLIENTE, SEM CARGA
002800* 14/05/96   RTV    SLMG-205   REAPROVEITADO PARA O LOTE DE       SLMG205
002900*                   DESPACHO - PASSOU A SE CHAMAR FAZDESP,
003000*                   TROCOU OS ARQUIVOS INDEXADOS PELAS TABELAS
003100*                   EM MEMORIA E ACRESCENTOU A ELEGIBILIDADE DE
003200*                   CARGA (CAPACIDADE MENOS CARGA JA ALOCADA)
003300* 03/09/96   RTV    SLMG-212   ACRESCENTADA A ORDENACAO DOS       SLMG212
003400*                   PEDIDOS POR PRIORIDADE/PESO ANTES DE ALOCAR
003500*                   (SORT COM INPUT/OUTPUT PROCEDURE, MESMO
003600*                   PADRAO DO RELCLIENTE)
003700* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - O CALCULO DE    SLMG240
003800*                   DISTANCIA PASSOU A CHAMAR O CALCDIST (QUE
003900*                   CORRIGIU O RAIO DA TERRA) EM VEZ DE TER A
004000*                   FORMULA DE HAVERSINE REPETIDA AQUI DENTRO
004100* 30/08/02   WCF    SLMG-263   ACRESCIDO O CALCULO DE             SLMG263
004200*                   UTILIZACAO PERCENTUAL POR VEICULO (ARREDON-
004300*                   DADO), USADO NO RESUMO DO RELDESP
004400* 05/09/05   WCF    SLMG-288   WFS-TRABALHO VOLTOU A SER 77, NO   SLMG288
004500*                   PADRAO DO FAZDISTRIB
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS CLASSE-NUMERICA IS "0" THRU "9"
005200     UPSI-0 ON  STATUS IS FAZDESP-TRACE-ATIVO
005300            OFF STATUS IS FAZDESP-TRACE-INATIVO.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ARQ-TRABALHO   ASSIGN TO WRKALOC
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WFS-TRABALHO.
006000     SELECT SORT-PEDIDOS   ASSIGN TO SORTWK1.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ARQ-TRABALHO
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700 01  ALC-REGISTRO-ALOCACAO-FD    PIC X(70).
006800
006900 SD  SORT-PEDIDOS.
007000 01  SRT-REGISTRO-PEDIDO.
007100     05  SRT-VALOR-PRIOR        PIC 9(01).
007200     05  SRT-PESO-GRAMAS        PIC 9(06).
007300     05  SRT-IDX-ORIGINAL       PIC 9(04).
007400
007500 WORKING-STORAGE SECTION.
007600
007700     COPY "ALOCREC.CPY".
007800
007900 77  WFS-TRABALHO               PIC  X(02) VALUE "00".
008000     88  WFS-TRABALHO-OK            VALUE "00".
008100
008200 01  WS-SEQUENCIA-ORDENADA.
008300     05  WS-SEQ-ORDENADA OCCURS 2000 TIMES INDEXED BY WS-SEQ-IDX
008400                                PIC 9(04) COMP.
008500     05  FILLER                 PIC  X(05).
008600
008700 01  WS-CONTROLE-ALOCACAO.
008800     05  WS-SEQ-POS             PIC 9(04) COMP VALUE ZERO.
008900     05  WS-IDX-ATUAL           PIC 9(04) COMP VALUE ZERO.
009000     05  WS-IDX-MELHOR-VEICULO  PIC 9(04) COMP VALUE ZERO.
009100     05  WS-MENOR-DISTANCIA     PIC 9(06)V99 COMP VALUE ZERO.
009200     05  WS-PESO-DISPONIVEL     PIC 9(08) COMP VALUE ZERO.
009300     05  WS-SEQ-ALOCACAO        PIC 9(04) COMP VALUE ZERO.
009400     05  FILLER                 PIC  X(05).
009500 01  WS-CONTROLE-ALOCACAO-TAB REDEFINES WS-CONTROLE-ALOCACAO.
009600     05  WS-CONTADORES-COMP     PIC 9(04) COMP OCCURS 3 TIMES.
009700     05  FILLER                 PIC  X(13).
009800
009900 01  WS-ACUMULADORES-RESUMO.
010000     05  WSR-QTDE-ALOCADOS      PIC 9(06) COMP VALUE ZERO.
010100     05  WSR-QTDE-NAO-ALOCADOS  PIC 9(06) COMP VALUE ZERO.
010200     05  WSR-QTDE-VEICULOS-USADOS PIC 9(04) COMP VALUE ZERO.
010300     05  WSR-DISTANCIA-TOTAL-KM PIC 9(09)V99 COMP VALUE ZERO.
010400     05  WSR-UTILIZACAO-SOMA    PIC 9(07)V99 COMP VALUE ZERO.
010500     05  WSR-UTILIZACAO-MEDIA   PIC 9(03)V99 COMP VALUE ZERO.
010600     05  FILLER                 PIC  X(05).
010700 01  WS-ACUMULADORES-TAB REDEFINES WS-ACUMULADORES-RESUMO.
010800     05  WSR-CONTADORES-TAB     PIC 9(06) COMP OCCURS 2 TIMES.
010900     05  FILLER                 PIC  X(22).
011000
011100 LINKAGE SECTION.
011200*-----------------------------------------------------------------
011300* AS DUAS TABELAS SAO MANTIDAS PELO DESPACHO E PASSADAS POR
011400* REFERENCIA - O FAZDESP ATUALIZA A CARGA/DISTANCIA/SITUACAO
011500* DE CADA VEICULO E PEDIDO DIRETO NA TABELA DO CHAMADOR.
011600*-----------------------------------------------------------------
011700     COPY "TABPEDI.CPY".
011800     COPY "TABVEIC.CPY".
011900
012000 01  LKS-PARAMETRO-DIST.
012100     05  COMPRIMENTO            PIC S9(04) COMP.
012200     05  LKS-LATITUDE-1         PIC S9(3)V9(6).
012300     05  FILLER                 PIC  X(01).
012400     05  LKS-LONGITUDE-1        PIC S9(3)V9(6).
012500     05  FILLER                 PIC  X(01).
012600     05  LKS-LATITUDE-2         PIC S9(3)V9(6).
012700     05  FILLER                 PIC  X(01).
012800     05  LKS-LONGITUDE-2        PIC S9(3)V9(6).
012900     05  FILLER                 PIC  X(01).
013000     05  LKS-LIMITE-KM          PIC  9(6)V99.
013100     05  FILLER                 PIC  X(01).
013200     05  LKS-DISTANCIA-KM       PIC  9(6)V99.
013300     05  FILLER                 PIC  X(01).
013400     05  LKS-ACAO               PIC  X(01).
013500     05  LKS-RETORNO            PIC  9(01).
013600
013700 01  LKS-RESUMO-FAZDESP.
013800     05  LKR-QTDE-ALOCADOS      PIC 9(06) COMP.
013900     05  LKR-QTDE-NAO-ALOCADOS  PIC 9(06) COMP.
014000     05  LKR-QTDE-VEICULOS-USADOS PIC 9(04) COMP.
014100     05  LKR-DISTANCIA-TOTAL-KM PIC 9(09)V99 COMP.
014200     05  LKR-UTILIZACAO-MEDIA-PCT PIC 9(03)V99 COMP.
014300
014400 PROCEDURE DIVISION USING WS-TAB-PEDIDOS WS-TAB-VEICULOS
014500                           LKS-RESUMO-FAZDESP.
014600
014700 000-CONTROLE.
014800*-----------------------------------------------------------------
014900     OPEN OUTPUT ARQ-TRABALHO
015000     PERFORM 100-ORDENA-PEDIDOS     THRU 100-FIM
015100     MOVE 1 TO WS-SEQ-POS
015200     PERFORM 200-ALOCA-PEDIDOS      THRU 200-FIM
015300        UNTIL WS-SEQ-POS GREATER TP-QTDE-ACEITOS
015400     PERFORM 400-ACUMULA-TOTAIS     THRU 400-FIM
015500     CLOSE ARQ-TRABALHO
015600     MOVE WSR-QTDE-ALOCADOS        TO LKR-QTDE-ALOCADOS
015700     MOVE WSR-QTDE-NAO-ALOCADOS    TO LKR-QTDE-NAO-ALOCADOS
015800     MOVE WSR-QTDE-VEICULOS-USADOS TO LKR-QTDE-VEICULOS-USADOS
015900     MOVE WSR-DISTANCIA-TOTAL-KM   TO LKR-DISTANCIA-TOTAL-KM
016000     MOVE WSR-UTILIZACAO-MEDIA     TO LKR-UTILIZACAO-MEDIA-PCT
016100     GOBACK.
016200
016300 000-FIM.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 100-ORDENA-PEDIDOS.
016800*-----------------------------------------------------------------
016900*    ORDENA OS PEDIDOS ACEITOS POR PRIORIDADE (MAIOR PRIMEIRO) E,
017000*    DENTRO DA MESMA PRIORIDADE, POR PESO (MAIOR PRIMEIRO). O
017100*    RESULTADO FICA EM WS-SEQ-ORDENADA, QUE GUARDA O INDICE
017200*    ORIGINAL DE TP-PEDIDO NA ORDEM EM QUE DEVE SER ALOCADO.
017300     SORT SORT-PEDIDOS
017400         ON DESCENDING KEY SRT-VALOR-PRIOR
017500         ON DESCENDING KEY SRT-PESO-GRAMAS
017600         INPUT PROCEDURE IS  110-LIBERA-PEDIDOS
017700         OUTPUT PROCEDURE IS 150-RECEBE-ORDENADOS.
017800
017900 100-FIM.
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300 110-LIBERA-PEDIDOS.
018400*-----------------------------------------------------------------
018500     SET TP-IDX TO 1
018600     PERFORM 120-RELEASE-UM-PEDIDO THRU 120-FIM
018700        UNTIL TP-IDX GREATER TP-QTDE-ACEITOS.
018800
018900 110-FIM.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300 120-RELEASE-UM-PEDIDO.
019400*-----------------------------------------------------------------
019500     MOVE TP-VALOR-PRIOR (TP-IDX)  TO SRT-VALOR-PRIOR
019600     MOVE TP-PESO-GRAMAS (TP-IDX)  TO SRT-PESO-GRAMAS
019700     SET SRT-IDX-ORIGINAL FROM TP-IDX
019800     RELEASE SRT-REGISTRO-PEDIDO
019900     SET TP-IDX UP BY 1.
020000
020100 120-FIM.
020200     EXIT.
020300
020400*-----------------------------------------------------------------
020500 150-RECEBE-ORDENADOS.
020600*-----------------------------------------------------------------
020700     MOVE ZERO TO WS-SEQ-POS
020800     SET WS-SEQ-IDX TO 1
020900     PERFORM 160-RETURN-UM-PEDIDO THRU 160-FIM
021000        UNTIL WFS-TRABALHO NOT EQUAL "00".
021100
021200 150-FIM.
021300     EXIT.
021400
021500*-----------------------------------------------------------------
021600 160-RETURN-UM-PEDIDO.
021700*-----------------------------------------------------------------
021800     RETURN SORT-PEDIDOS INTO SRT-REGISTRO-PEDIDO
021900        AT END
022000           MOVE "99" TO WFS-TRABALHO
022100        NOT AT END
022200           MOVE SRT-IDX-ORIGINAL TO WS-SEQ-ORDENADA (WS-SEQ-IDX)
022300           SET WS-SEQ-IDX UP BY 1
022400     END-RETURN
022500     MOVE "00" TO WFS-TRABALHO.
022600
022700 160-FIM.
022800     EXIT.
022900
023000*-----------------------------------------------------------------
023100 200-ALOCA-PEDIDOS.
023200*-----------------------------------------------------------------
023300     MOVE WS-SEQ-ORDENADA (WS-SEQ-POS) TO WS-IDX-ATUAL
023400     SET TP-IDX TO WS-IDX-ATUAL
023500
023600     MOVE ZERO TO WS-IDX-MELHOR-VEICULO
023700     MOVE ZERO TO WS-MENOR-DISTANCIA
023800
023900     PERFORM 210-BUSCA-VEICULO THRU 210-FIM
024000        VARYING TV-IDX FROM 1 BY 1
024100        UNTIL TV-IDX GREATER TV-QTDE-ACEITOS
024200
024300     IF WS-IDX-MELHOR-VEICULO GREATER ZERO
024400        PERFORM 250-REGISTRA-ALOCACAO THRU 250-FIM
024500     ELSE
024600        SET TP-SEM-ATRIBUIR (TP-IDX) TO TRUE
024700        ADD 1 TO WSR-QTDE-NAO-ALOCADOS
024800     END-IF
024900
025000     ADD 1 TO WS-SEQ-POS.
025100
025200 200-FIM.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600 210-BUSCA-VEICULO.
025700*-----------------------------------------------------------------
025800*    ELEGIVEL = CAPACIDADE MENOS CARGA JA ALOCADA >= PESO DO
025900*    PEDIDO. ENTRE OS ELEGIVEIS, FICA O DE MENOR DISTANCIA; EM
026000*    CASO DE EMPATE FICA O PRIMEIRO VARRIDO (TV-IDX MENOR), POIS
026100*    A TROCA SO OCORRE QUANDO A NOVA DISTANCIA E' MENOR, NUNCA
026200*    QUANDO E' IGUAL.
026300     COMPUTE WS-PESO-DISPONIVEL =
026400             TV-CAPACIDADE-GR (TV-IDX) - TV-CARGA-ATUAL (TV-IDX)
026500
026600     IF WS-PESO-DISPONIVEL GREATER OR EQUAL
026700                            TP-PESO-GRAMAS (TP-IDX)
026800        MOVE 14 TO COMPRIMENTO
026900        MOVE TP-LATITUDE  (TP-IDX) TO LKS-LATITUDE-1
027000        MOVE TP-LONGITUDE (TP-IDX) TO LKS-LONGITUDE-1
027100        MOVE TV-LATITUDE  (TV-IDX) TO LKS-LATITUDE-2
027200        MOVE TV-LONGITUDE (TV-IDX) TO LKS-LONGITUDE-2
027300        MOVE "D" TO LKS-ACAO
027400        CALL "CALCDIST" USING LKS-PARAMETRO-DIST
027500        IF WS-IDX-MELHOR-VEICULO EQUAL ZERO OR
027600           LKS-DISTANCIA-KM LESS WS-MENOR-DISTANCIA
027700           MOVE LKS-DISTANCIA-KM TO WS-MENOR-DISTANCIA
027800           SET WS-IDX-MELHOR-VEICULO FROM TV-IDX
027900        END-IF
028000     END-IF.
028100
028200 210-FIM.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028600 250-REGISTRA-ALOCACAO.
028700*-----------------------------------------------------------------
028800     SET TV-IDX TO WS-IDX-MELHOR-VEICULO
028900     ADD TP-PESO-GRAMAS (TP-IDX)   TO TV-CARGA-ATUAL (TV-IDX)
029000     ADD WS-MENOR-DISTANCIA        TO TV-DISTANCIA-TOTAL (TV-IDX)
029100     ADD 1                         TO TV-QTDE-PEDIDOS (TV-IDX)
029200     COMPUTE TV-UTILIZACAO-PCT (TV-IDX) ROUNDED =
029300             TV-CARGA-ATUAL (TV-IDX) * 100 /
029400             TV-CAPACIDADE-GR (TV-IDX)
029500
029600     SET TP-JA-ATRIBUIDO (TP-IDX) TO TRUE
029700     ADD 1 TO WS-SEQ-ALOCACAO
029800
029900     MOVE TP-COD-PEDIDO (TP-IDX)  TO ALC-COD-PEDIDO
030000     MOVE TV-COD-VEICULO (TV-IDX) TO ALC-COD-VEICULO
030100     MOVE WS-MENOR-DISTANCIA      TO ALC-DISTANCIA-KM
030200     MOVE WS-SEQ-ALOCACAO         TO ALC-SEQ-ALOCACAO
030300     WRITE ALC-REGISTRO-ALOCACAO-FD FROM ALC-REGISTRO-ALOCACAO
030400
030500     ADD 1 TO WSR-QTDE-ALOCADOS
030600     ADD WS-MENOR-DISTANCIA TO WSR-DISTANCIA-TOTAL-KM.
030700
030800 250-FIM.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200 400-ACUMULA-TOTAIS.
031300*-----------------------------------------------------------------
031400     MOVE ZERO TO WSR-QTDE-VEICULOS-USADOS
031500     MOVE ZERO TO WSR-UTILIZACAO-SOMA
031600     SET TV-IDX TO 1
031700     PERFORM 410-ACUMULA-UM-VEICULO THRU 410-FIM
031800        UNTIL TV-IDX GREATER TV-QTDE-ACEITOS
031900     IF WSR-QTDE-VEICULOS-USADOS GREATER ZERO
032000        COMPUTE WSR-UTILIZACAO-MEDIA ROUNDED =
032100                WSR-UTILIZACAO-SOMA / WSR-QTDE-VEICULOS-USADOS
032200     ELSE
032300        MOVE ZERO TO WSR-UTILIZACAO-MEDIA
032400     END-IF
032500     IF FAZDESP-TRACE-ATIVO
032600        DISPLAY "FAZDESP ALOCADOS="   WSR-QTDE-ALOCADOS
032700                " NAO-ALOCADOS="      WSR-QTDE-NAO-ALOCADOS
032800                " VEICULOS-USADOS="   WSR-QTDE-VEICULOS-USADOS
032900     END-IF.
033000
033100 400-FIM.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500 410-ACUMULA-UM-VEICULO.
033600*-----------------------------------------------------------------
033700     IF TV-QTDE-PEDIDOS (TV-IDX) GREATER ZERO
033800        ADD 1 TO WSR-QTDE-VEICULOS-USADOS
033900        ADD TV-UTILIZACAO-PCT (TV-IDX) TO WSR-UTILIZACAO-SOMA
034000     END-IF
034100     SET TV-IDX UP BY 1.
034200
034300 410-FIM.
034400     EXIT.
034500
034600 END PROGRAM FAZDESP.
