000100******************************************************************
000200* VALVEICU                                                        SLMG205
000300* VALIDADOR DE ENTRADA DE VEICULOS DO LOTE DE DESPACHO. LE O
000400* ARQUIVO VEICULOS.ARQ (VEIREC.CPY), CONFERE CADA REGISTRO E
000500* CARREGA OS VEICULOS ACEITOS NA TABELA EM MEMORIA WS-TAB-VEICULOS
000600* (TABVEIC.CPY) PARA USO DO FAZDESP. REGISTRO REJEITADO VAI PARA
000700* A LISTAGEM DE ERROS VIA CALL "RELERRO". DESCENDE DO ANTIGO
000800* CADVENDEDOR, PARAGRAFO 400-IMPORTACAO.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     VALVEICU.
001200 AUTHOR.         J R FARIA.
001300 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001400 DATE-WRITTEN.   10/04/89.
001500 DATE-COMPILED.
001600 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
001700******************************************************************
001800* HISTORICO DE ALTERACOES
001900* DATA       PROGR  CHAMADO    DESCRICAO
002000* ---------- -----  ---------  ------------------------------
002100* 10/04/89   JRF    SLMG-014   VERSAO INICIAL - CHAMAVA-SE        SLMG014
002200*                   CADVENDEDOR, PARAGRAFO 400-IMPORTACAO, E
002300*                   GRAVAVA NUM ARQUIVO INDEXADO DE VENDEDORES
002400* 18/11/91   MCS    SLMG-101   VALIDACAO DE COORDENADA PASSOU A   SLMG101
002500*                   USAR O CALCDIGITO (ACAO V)
002600* 14/05/96   RTV    SLMG-205   REAPROVEITADO PARA O NOVO LOTE DE  SLMG205
002700*                   DESPACHO - PASSOU A SE CHAMAR VALVEICU,
002800*                   DEIXOU DE GRAVAR ARQUIVO INDEXADO E PASSOU A
002900*                   CARREGAR A TABELA WS-TAB-VEICULOS EM MEMORIA
003000* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - FAIXA DE        SLMG240
003100*                   CAPACIDADE REVISADA PARA 1000 A 50000000
003200* 30/08/02   WCF    SLMG-263   ACRESCIDA A SOMA DA CAPACIDADE     SLMG263
003300*                   TOTAL DA FROTA PARA O AVISO DE SOBRECARGA
003400*                   QUE O DESPACHO EMITE ANTES DE CHAMAR FAZDESP
003500* 17/03/05   WCF    SLMG-281   ACRESCIDA A CONFERENCIA DE         SLMG281
003600*                   CARACTER DO CODIGO DO VEICULO - SO LETRA,
003700*                   DIGITO E HIFEN; MESMA AUDITORIA DO VALPEDID
003800* 02/09/05   WCF    SLMG-287   CHAMADA AO RELERRO DEIXOU DE       SLMG287
003900*                   PASSAR VEI-LINHA-CRUA - O CAMPO ERA X(110)
004000*                   AQUI CONTRA X(115) DECLARADO NO RELERRO E
004100*                   NUNCA FOI USADO LA (VIDE HISTORICO DO
004200*                   PROPRIO RELERRO)
004300* 05/09/05   WCF    SLMG-288   CHAVES E FLAGS SOLTOS VOLTARAM     SLMG288
004400*                   A SER 77, NO PADRAO DO CADVENDEDOR - ESTAVAM
004500*                   EMBRULHADOS EM GRUPO 01 SEM NECESSIDADE
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS CLASSE-NUMERICA IS "0" THRU "9"
005200     CLASS CLASSE-CODIGO-VALIDO IS "A" THRU "Z" "0" THRU "9"
005300            "-" " "
005400     UPSI-0 ON  STATUS IS VALVEICU-TRACE-ATIVO
005500            OFF STATUS IS VALVEICU-TRACE-INATIVO.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ARQ-VEICULOS  ASSIGN TO VEICULOS
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WFS-VEICULOS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ARQ-VEICULOS
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800 01  VEI-REGISTRO-VEICULO-FD     PIC X(110).
006900
007000 WORKING-STORAGE SECTION.
007100
007200     COPY "VEIREC.CPY".
007300
007400 77  WFS-VEICULOS               PIC  X(02) VALUE "00".
007500     88  WFS-VEICULOS-OK            VALUE "00".
007600     88  WFS-VEICULOS-FIM           VALUE "10".
007700
007800 01  WS-CONTADORES.
007900     05  WSC-LIDOS              PIC 9(06) COMP VALUE ZERO.
008000     05  WSC-ACEITOS            PIC 9(06) COMP VALUE ZERO.
008100     05  WSC-REJEITADOS         PIC 9(06) COMP VALUE ZERO.
008200     05  WSC-CAPACIDADE-TOTAL   PIC 9(09) COMP VALUE ZERO.
008300     05  FILLER                 PIC  X(05).
008400 01  WS-CONTADORES-TAB REDEFINES WS-CONTADORES.
008500     05  WSC-TOTAIS-TAB         PIC 9(06) COMP OCCURS 3 TIMES.
008600     05  FILLER                 PIC  X(13).
008700
008800 01  WS-AREAS-VALIDACAO.
008900     05  WSV-MOTIVO             PIC  X(40) VALUE SPACES.
009000     05  WSV-VEICULO-OK         PIC  X(01) VALUE "S".
009100         88  WSV-REGISTRO-OK        VALUE "S".
009200         88  WSV-REGISTRO-REJEITADO VALUE "N".
009300     05  FILLER                 PIC  X(05).
009400 01  WS-AREAS-VALIDACAO-ALT REDEFINES WS-AREAS-VALIDACAO.
009500     05  WSV-MOTIVO-LINHA       PIC  X(46).
009600
009700 77  WSK-COD-VEICULO            PIC  X(20) VALUE SPACES.
009800 77  WSV-IND-DUPLICADO          PIC 9(01) COMP VALUE ZERO.
009900
010000 LINKAGE SECTION.
010100*-----------------------------------------------------------------
010200* A TABELA ABAIXO E' MANTIDA NA WORKING-STORAGE DO DESPACHO (O
010300* PROGRAMA QUE MONTA O LOTE) E PASSADA POR REFERENCIA - E' ELA
010400* QUE O FAZDESP E O RELDESP VAO USAR DEPOIS. O VALVEICU SO
010500* ENCHE, NUNCA GUARDA CONSIGO.
010600*-----------------------------------------------------------------
010700     COPY "TABVEIC.CPY".
010800
010900 01  LKS-PARAMETRO-DIST.
011000     05  COMPRIMENTO            PIC S9(04) COMP.
011100     05  LKS-LATITUDE-1         PIC S9(3)V9(6).
011200     05  FILLER                 PIC  X(01).
011300     05  LKS-LONGITUDE-1        PIC S9(3)V9(6).
011400     05  FILLER                 PIC  X(01).
011500     05  LKS-LATITUDE-2         PIC S9(3)V9(6).
011600     05  FILLER                 PIC  X(01).
011700     05  LKS-LONGITUDE-2        PIC S9(3)V9(6).
011800     05  FILLER                 PIC  X(01).
011900     05  LKS-LIMITE-KM          PIC  9(6)V99.
012000     05  FILLER                 PIC  X(01).
012100     05  LKS-DISTANCIA-KM       PIC  9(6)V99.
012200     05  FILLER                 PIC  X(01).
012300     05  LKS-ACAO               PIC  X(01).
012400     05  LKS-RETORNO            PIC  9(01).
012500
012600 01  LKS-RESULTADO-VALVEICU.
012700     05  LKR-QTDE-LIDOS         PIC 9(06) COMP.
012800     05  LKR-QTDE-ACEITOS       PIC 9(06) COMP.
012900     05  LKR-QTDE-REJEITADOS    PIC 9(06) COMP.
013000     05  LKR-CAPACIDADE-TOTAL   PIC 9(09) COMP.
013100
013200 PROCEDURE DIVISION USING WS-TAB-VEICULOS LKS-RESULTADO-VALVEICU.
013300
013400 000-CONTROLE.
013500*-----------------------------------------------------------------
013600     PERFORM 100-ABRIR-ARQUIVOS    THRU 100-FIM
013700     PERFORM 200-LER-VEICULOS      THRU 200-FIM
013800        UNTIL WFS-VEICULOS-FIM
013900     PERFORM 700-FECHAR-ARQUIVOS   THRU 700-FIM
014000     MOVE WSC-LIDOS            TO LKR-QTDE-LIDOS
014100     MOVE WSC-ACEITOS          TO LKR-QTDE-ACEITOS
014200     MOVE WSC-REJEITADOS       TO LKR-QTDE-REJEITADOS
014300     MOVE WSC-CAPACIDADE-TOTAL TO LKR-CAPACIDADE-TOTAL
014400     GOBACK.
014500
014600 000-FIM.
014700     EXIT.
014800
014900*-----------------------------------------------------------------
015000 100-ABRIR-ARQUIVOS.
015100*-----------------------------------------------------------------
015200     MOVE ZERO TO TV-QTDE-ACEITOS
015300     OPEN INPUT ARQ-VEICULOS
015400     IF NOT WFS-VEICULOS-OK
015500        DISPLAY "VALVEICU - ERRO NA ABERTURA DE VEICULOS.ARQ "
015600                WFS-VEICULOS
015700        MOVE "10" TO WFS-VEICULOS
015800     END-IF.
015900
016000 100-FIM.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400 200-LER-VEICULOS.
016500*-----------------------------------------------------------------
016600     READ ARQ-VEICULOS INTO VEI-REGISTRO-VEICULO
016700        AT END
016800           MOVE "10" TO WFS-VEICULOS
016900        NOT AT END
017000           ADD 1 TO WSC-LIDOS
017100           PERFORM 500-VALIDAR-VEICULO THRU 500-FIM
017200           IF WSV-REGISTRO-OK
017300              PERFORM 600-INCLUIR-TABELA THRU 600-FIM
017400           ELSE
017500              PERFORM 650-REJEITAR THRU 650-FIM
017600           END-IF
017700     END-READ.
017800
017900 200-FIM.
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300 500-VALIDAR-VEICULO.
018400*-----------------------------------------------------------------
018500     SET WSV-REGISTRO-OK TO TRUE
018600     MOVE SPACES TO WSV-MOTIVO
018700
018800     IF VEI-COD-VEICULO EQUAL SPACES
018900        SET WSV-REGISTRO-REJEITADO TO TRUE
019000        MOVE "CODIGO DO VEICULO EM BRANCO" TO WSV-MOTIVO
019100     END-IF
019200
019300     IF WSV-REGISTRO-OK
019400        IF VEI-COD-VEICULO IS NOT CLASSE-CODIGO-VALIDO
019500           SET WSV-REGISTRO-REJEITADO TO TRUE
019600           MOVE "CODIGO DO VEICULO COM CARACTER INVALIDO"
019700             TO WSV-MOTIVO
019800        END-IF
019900     END-IF
020000
020100     IF WSV-REGISTRO-OK
020200        PERFORM 510-VERIFICA-DUPLICADO THRU 510-FIM
020300        IF WSV-IND-DUPLICADO EQUAL 1
020400           SET WSV-REGISTRO-REJEITADO TO TRUE
020500           MOVE "CODIGO DE VEICULO DUPLICADO NO LOTE"
020600             TO WSV-MOTIVO
020700        END-IF
020800     END-IF
020900
021000     IF WSV-REGISTRO-OK
021100        IF VEI-CAPACIDADE-GR LESS 1000 OR
021200           VEI-CAPACIDADE-GR GREATER 50000000
021300           SET WSV-REGISTRO-REJEITADO TO TRUE
021400           MOVE "CAPACIDADE FORA DA FAIXA 1000 A 50000000"
021500             TO WSV-MOTIVO
021600        END-IF
021700     END-IF
021800
021900     IF WSV-REGISTRO-OK
022000        PERFORM 520-VALIDAR-COORDENADA THRU 520-FIM
022100     END-IF.
022200
022300 500-FIM.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700 510-VERIFICA-DUPLICADO.
022800*-----------------------------------------------------------------
022900     MOVE ZERO TO WSV-IND-DUPLICADO
023000     MOVE VEI-COD-VEICULO TO WSK-COD-VEICULO
023100     SET TV-IDX TO 1
023200     PERFORM 515-COMPARA-CHAVE THRU 515-FIM
023300        UNTIL TV-IDX GREATER TV-QTDE-ACEITOS OR
023400              WSV-IND-DUPLICADO EQUAL 1.
023500
023600 510-FIM.
023700     EXIT.
023800
023900*-----------------------------------------------------------------
024000 515-COMPARA-CHAVE.
024100*-----------------------------------------------------------------
024200     IF TV-COD-VEICULO (TV-IDX) EQUAL WSK-COD-VEICULO
024300        MOVE 1 TO WSV-IND-DUPLICADO
024400     ELSE
024500        SET TV-IDX UP BY 1
024600     END-IF.
024700
024800 515-FIM.
024900     EXIT.
025000
025100*-----------------------------------------------------------------
025200 520-VALIDAR-COORDENADA.
025300*-----------------------------------------------------------------
025400     MOVE 14                TO COMPRIMENTO
025500     MOVE VEI-LATITUDE      TO LKS-LATITUDE-1
025600     MOVE VEI-LONGITUDE     TO LKS-LONGITUDE-1
025700     MOVE "V"               TO LKS-ACAO
025800     CALL "CALCDIST" USING LKS-PARAMETRO-DIST
025900     IF LKS-RETORNO NOT EQUAL ZERO
026000        SET WSV-REGISTRO-REJEITADO TO TRUE
026100        MOVE "COORDENADA FORA DA FAIXA -90/+90 -180/+180"
026200          TO WSV-MOTIVO
026300     END-IF.
026400
026500 520-FIM.
026600     EXIT.
026700
026800*-----------------------------------------------------------------
026900 600-INCLUIR-TABELA.
027000*-----------------------------------------------------------------
027100     ADD 1 TO TV-QTDE-ACEITOS
027200     SET TV-IDX TO TV-QTDE-ACEITOS
027300     MOVE VEI-COD-VEICULO      TO TV-COD-VEICULO     (TV-IDX)
027400     MOVE VEI-CAPACIDADE-GR    TO TV-CAPACIDADE-GR   (TV-IDX)
027500     MOVE VEI-LATITUDE         TO TV-LATITUDE        (TV-IDX)
027600     MOVE VEI-LONGITUDE        TO TV-LONGITUDE       (TV-IDX)
027700     MOVE VEI-ENDERECO-ATUAL   TO TV-ENDERECO        (TV-IDX)
027800     MOVE ZERO                 TO TV-CARGA-ATUAL     (TV-IDX)
027900     MOVE ZERO                 TO TV-DISTANCIA-TOTAL (TV-IDX)
028000     MOVE ZERO                 TO TV-QTDE-PEDIDOS    (TV-IDX)
028100     MOVE ZERO                 TO TV-UTILIZACAO-PCT  (TV-IDX)
028200     ADD VEI-CAPACIDADE-GR TO WSC-CAPACIDADE-TOTAL
028300     ADD 1 TO WSC-ACEITOS.
028400
028500 600-FIM.
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900 650-REJEITAR.
029000*-----------------------------------------------------------------
029100     ADD 1 TO WSC-REJEITADOS
029200     CALL "RELERRO" USING VEI-COD-VEICULO WSV-MOTIVO-LINHA.
029300
029400 650-FIM.
029500     EXIT.
029600
029700*-----------------------------------------------------------------
029800 700-FECHAR-ARQUIVOS.
029900*-----------------------------------------------------------------
030000     CLOSE ARQ-VEICULOS
030100     IF VALVEICU-TRACE-ATIVO
030200        DISPLAY "VALVEICU LIDOS="     WSC-LIDOS
030300                " ACEITOS="  WSC-ACEITOS
030400                " REJEITADOS=" WSC-REJEITADOS
030500                " CAPACIDADE=" WSC-CAPACIDADE-TOTAL
030600     END-IF.
030700
030800 700-FIM.
030900     EXIT.
031000
031100 END PROGRAM VALVEICU.
