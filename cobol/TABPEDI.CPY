000100******************************************************************
000200* TABPEDI.CPY
000300* TABELA EM MEMORIA DOS PEDIDOS ACEITOS NO LOTE - COMPARTILHADA
000400* POR COPY ENTRE DESPACHO, VALPEDID, FAZDESP E RELDESP.
000500* SUBSTITUI, PARA ESTE LOTE, O ARQUIVO INDEXADO DE CLIENTES QUE
000600* O CADASTRO ORIGINAL MANTINHA EM DISCO (VER CADCLIENTE.CPY NO
000700* SISTEMA ANTERIOR) - AQUI NAO HA PERSISTENCIA ENTRE LOTES.
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGR  CHAMADO    DESCRICAO
001100* ---------- -----  ---------  ------------------------------
001200* 1996-05-14 RTV    SLMG-205   LAYOUT ORIGINAL                    SLMG205
001300* 1998-12-09 CAD    SLMG-240   AMPLIADO WS-MAX-PEDIDOS DE 800     SLMG240
001400*                   PARA 2000 - VOLUME DE PEDIDOS DOBROU COM
001500*                   A ENTRADA DA REGIONAL SUL
001600******************************************************************
001700 01  WS-TAB-PEDIDOS.
001800     03  TP-QTDE-ACEITOS        PIC 9(4)  COMP.
001900     03  TP-PEDIDO OCCURS 2000 TIMES INDEXED BY TP-IDX.
002000         05  TP-COD-PEDIDO       PIC  X(20).
002100         05  TP-LATITUDE         PIC S9(3)V9(6).
002200         05  TP-LONGITUDE        PIC S9(3)V9(6).
002300         05  TP-ENDERECO         PIC  X(60).
002400         05  TP-PESO-GRAMAS      PIC  9(6).
002500         05  TP-PRIORIDADE       PIC  X(06).
002600         05  TP-VALOR-PRIOR      PIC  9(1)  COMP.
002700*            VALOR NUMERICO DA PRIORIDADE PARA ORDENACAO:
002800*            HIGH=3  MEDIUM=2  LOW=1 (VER P100-CLASSIFICA-PRIOR
002900*            EM VALPEDID).
003000         05  TP-SIT-ATRIBUIDO    PIC  X(01).
003100             88  TP-JA-ATRIBUIDO     VALUE "S".
003200             88  TP-SEM-ATRIBUIR     VALUE "N".
003300         05  FILLER              PIC  X(05).
003400     03  FILLER                  PIC  X(05).
