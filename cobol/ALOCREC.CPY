000100******************************************************************
000200* ALOCREC.CPY
000300* LAYOUT DO ARQUIVO DE TRABALHO WRKALOC - UMA LINHA POR PEDIDO
000400* ALOCADO, GRAVADA PELO FAZDESP E RELIDA PELO RELDESP PARA
000500* MONTAR O RELATORIO DE DESPACHO. PAPEL EQUIVALENTE AO ANTIGO
000600* ARQ-DISTRIB/CADDISTRIB.CPY ENTRE FAZDISTRIB E RELDISTRIB.
000700* NAO E ARQUIVO DE NEGOCIO, APENAS PONTE ENTRE OS DOIS PROGRAMAS.
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGR  CHAMADO    DESCRICAO
001100* ---------- -----  ---------  ------------------------------
001200* 1996-05-14 RTV    SLMG-205   LAYOUT ORIGINAL                    SLMG205
001300******************************************************************
001400 01  ALC-REGISTRO-ALOCACAO.
001500     03  ALC-COD-PEDIDO         PIC  X(20).
001600     03  ALC-COD-VEICULO        PIC  X(20).
001700     03  ALC-DISTANCIA-KM       PIC  9(6)V99.
001800     03  ALC-SEQ-ALOCACAO       PIC  9(4).
001900     03  FILLER                 PIC  X(18).
002000 01  ALC-REGISTRO-LINHA REDEFINES ALC-REGISTRO-ALOCACAO.
002100     03  ALC-LINHA-CRUA         PIC  X(70).
