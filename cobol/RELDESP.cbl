000100******************************************************************
000200* RELDESP                                                         SLMG205
000300* MONTA O RELATORIO DE DESPACHO A PARTIR DO ARQUIVO DE TRABALHO
000400* WRKALOC (GRAVADO PELO FAZDESP), QUEBRANDO POR VEICULO, E
000500* IMPRIME O RESUMO FINAL DO LOTE. DESCENDE DO ANTIGO RELDISTRIB,
000600* QUE LIA O ARQ-DISTRIB E CRUZAVA COM OS CADASTROS DE CLIENTE E
000700* VENDEDOR PARA MONTAR UM CSV; AQUI A CONSULTA E' NAS TABELAS EM
000800* MEMORIA (WS-TAB-PEDIDOS/WS-TAB-VEICULOS) E A SAIDA E' UM
000900* RELATORIO IMPRESSO DE 132 COLUNAS, NAO MAIS UM CSV.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     RELDESP.
001300 AUTHOR.         M C SOUZA.
001400 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001500 DATE-WRITTEN.   20/04/89.
001600 DATE-COMPILED.
001700 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000* DATA       PROGR  CHAMADO    DESCRICAO
002100* ---------- -----  ---------  ------------------------------
002200* 20/04/89   JRF    SLMG-014   VERSAO INICIAL - CHAMAVA-SE        SLMG014
002300*                   RELDISTRIB, LIA O ARQ-DISTRIB E OS CADASTROS
002400*                   INDEXADOS E GRAVAVA UM CSV POR CLIENTE
002500* 14/05/96   RTV    SLMG-205   REAPROVEITADO PARA O LOTE DE       SLMG205
002600*                   DESPACHO - PASSOU A SE CHAMAR RELDESP, A LER
002700*                   O WRKALOC E AS TABELAS EM MEMORIA, E A
002800*                   IMPRIMIR UM RELATORIO DE 132 COLUNAS EM VEZ
002900*                   DE GRAVAR CSV
003000* 03/09/96   RTV    SLMG-212   ACRESCENTADA A QUEBRA DE CONTROLE  SLMG212
003100*                   POR VEICULO (SORT COM INPUT/OUTPUT PROCEDURE
003200*                   IGUAL AO RELVENDEDOR) COM CABECALHO DE
003300*                   VEICULO E LINHA DE DETALHE POR PEDIDO
003400* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - ACRESCIDO O     SLMG240
003500*                   BLOCO DE RESUMO FINAL DO LOTE (SUCCESS/
003600*                   PARTIAL/FAILED) A PEDIDO DA OPERACAO
003700* 30/08/02   WCF    SLMG-263   CABECALHO DE PAGINA PASSOU A       SLMG263
003800*                   CONTAR LINHA IMPRESSA E QUEBRAR PAGINA NO
003900*                   TOPO DO FORMULARIO (C01)
004000* 02/09/05   WCF    SLMG-285   CORRIGIDO O CALCULO DA SITUACAO    SLMG285
004100*                   FINAL - ESTAVA MARCANDO FAILED SEMPRE QUE
004200*                   NENHUM PEDIDO COUBE NA FROTA, MESMO COM LOTE
004300*                   CHEIO; FAILED PASSA A SER SO' PARA LOTE VAZIO
004400* 05/09/05   WCF    SLMG-288   WFS-TRABALHO VOLTOU A SER 77, NO   SLMG288
004500*                   PADRAO DO RELDISTRIB
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOPO-FORMULARIO
005200     CLASS CLASSE-NUMERICA IS "0" THRU "9"
005300     UPSI-0 ON  STATUS IS RELDESP-TRACE-ATIVO
005400            OFF STATUS IS RELDESP-TRACE-INATIVO.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ARQ-TRABALHO   ASSIGN TO WRKALOC
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WFS-TRABALHO.
006100     SELECT REL-PLANO      ASSIGN TO RELPLANO
006200            ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT SORT-ALOC      ASSIGN TO SORTWK2.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ARQ-TRABALHO
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 01  ALC-REGISTRO-ALOCACAO-FD    PIC X(70).
007100
007200 FD  REL-PLANO
007300     LABEL RECORDS ARE STANDARD.
007400 01  REL-LINHA-RELATORIO         PIC X(132).
007500
007600 SD  SORT-ALOC.
007700 01  SRT2-REGISTRO.
007800     05  SRT2-COD-VEICULO       PIC  X(20).
007900     05  SRT2-SEQ-ALOCACAO      PIC  9(04).
008000     05  SRT2-COD-PEDIDO        PIC  X(20).
008100     05  SRT2-DISTANCIA-KM      PIC  9(06)V99.
008200
008300 WORKING-STORAGE SECTION.
008400
008500     COPY "ALOCREC.CPY".
008600
008700 77  WFS-TRABALHO               PIC  X(02) VALUE "00".
008800     88  WFS-TRABALHO-FIM           VALUE "10".
008900
009000 01  WS-TAB-ALOCACAO-ORDENADA.
009100     05  WS-QTDE-ALOC           PIC 9(04) COMP VALUE ZERO.
009200     05  WS-ALOC-ITEM OCCURS 2000 TIMES INDEXED BY WS-ALOC-IDX.
009300         10  WA-COD-PEDIDO          PIC  X(20).
009400         10  WA-COD-VEICULO         PIC  X(20).
009500         10  WA-DISTANCIA-KM        PIC  9(06)V99.
009600         10  WA-SEQ-ALOCACAO        PIC  9(04).
009700     05  FILLER                 PIC  X(05).
009800
009900 01  WS-CONTROLE-IMPRESSAO.
010000     05  WS-LINHAS-PAGINA       PIC 9(02) COMP VALUE ZERO.
010100     05  WS-NUMERO-PAGINA       PIC 9(04) COMP VALUE ZERO.
010200     05  WS-MAX-LINHAS          PIC 9(02) COMP VALUE 50.
010300     05  WS-VEICULO-ANTERIOR    PIC  X(20) VALUE SPACES.
010400     05  WS-PRIMEIRO-VEICULO    PIC  X(01) VALUE "S".
010500         88  WS-E-PRIMEIRO-VEICULO  VALUE "S".
010600     05  FILLER                 PIC  X(05).
010700 01  WS-CONTROLE-IMPRESSAO-TAB REDEFINES WS-CONTROLE-IMPRESSAO.
010800     05  WS-CONTROLE-COMP-TAB   PIC 9(02) COMP OCCURS 3 TIMES.
010900     05  FILLER                 PIC  X(29).
011000
011100 01  WS-LOOKUP.
011200     05  WSL-ACHOU              PIC  X(01) VALUE "N".
011300         88  WSL-ACHOU-REGISTRO     VALUE "S".
011400     05  FILLER                 PIC  X(05).
011500 01  WS-LOOKUP-ALT REDEFINES WS-LOOKUP.
011600     05  WSL-ACHOU-X            PIC  X(06).
011700
011800 01  WS-LINHA-CABECALHO1.
011900     05  FILLER                 PIC  X(01) VALUE SPACE.
012000     05  FILLER                 PIC  X(45) VALUE
012100         "SLMG LOGISTICA - RELATORIO DE PLANO DE DESPAC".
012200     05  FILLER                 PIC  X(15) VALUE "HO        PAG.".
012300     05  WH1-PAGINA             PIC ZZZ9.
012400     05  FILLER                 PIC  X(67) VALUE SPACES.
012500
012600 01  WS-LINHA-CABECALHO2.
012700     05  FILLER                 PIC  X(01) VALUE SPACE.
012800     05  FILLER                 PIC  X(20) VALUE "VEICULO".
012900     05  FILLER                 PIC  X(22) VALUE "ENDERECO ATUAL".
013000     05  FILLER                 PIC  X(12) VALUE "CAPACID.GR".
013100     05  FILLER                 PIC  X(12) VALUE "CARGA GR".
013200     05  FILLER                 PIC  X(10) VALUE "UTIL.PCT".
013300     05  FILLER                 PIC  X(55) VALUE SPACES.
013400
013500 01  WS-LINHA-VEICULO.
013600     05  FILLER                 PIC  X(01) VALUE SPACE.
013700     05  WLV-COD-VEICULO        PIC  X(20).
013800     05  FILLER                 PIC  X(02) VALUE SPACES.
013900     05  WLV-ENDERECO           PIC  X(38).
014000     05  WLV-CAPACIDADE         PIC Z(07)9.
014100     05  FILLER                 PIC  X(02) VALUE SPACES.
014200     05  WLV-CARGA-ATUAL        PIC Z(07)9.
014300     05  FILLER                 PIC  X(02) VALUE SPACES.
014400     05  WLV-UTILIZACAO         PIC ZZ9.99.
014500     05  FILLER                 PIC  X(45) VALUE SPACES.
014600
014700 01  WS-LINHA-DETALHE.
014800     05  FILLER                 PIC  X(03) VALUE SPACES.
014900     05  FILLER                 PIC  X(08) VALUE "PEDIDO ".
015000     05  WLD-COD-PEDIDO         PIC  X(20).
015100     05  FILLER                 PIC  X(02) VALUE SPACES.
015200     05  WLD-ENDERECO           PIC  X(38).
015300     05  WLD-PESO-GRAMAS        PIC Z(05)9.
015400     05  FILLER                 PIC  X(02) VALUE SPACES.
015500     05  WLD-PRIORIDADE         PIC  X(06).
015600     05  FILLER                 PIC  X(02) VALUE SPACES.
015700     05  WLD-DISTANCIA-KM       PIC Z(04)9.99.
015800     05  FILLER                 PIC  X(37) VALUE SPACES.
015900
016000 01  WS-LINHA-RESUMO1.
016100     05  FILLER                 PIC  X(01) VALUE SPACE.
016200     05  FILLER                 PIC  X(30) VALUE
016300         "RESUMO DO LOTE - PEDIDOS ACEI".
016400     05  FILLER                 PIC  X(04) VALUE "TOS:".
016500     05  WR1-QTDE-ACEITOS       PIC Z(05)9.
016600     05  FILLER                 PIC  X(91) VALUE SPACES.
016700
016800 01  WS-LINHA-RESUMO2.
016900     05  FILLER                 PIC  X(01) VALUE SPACE.
017000     05  FILLER                 PIC  X(18) VALUE "ALOCADOS.........".
017100     05  WR2-ALOCADOS           PIC Z(05)9.
017200     05  FILLER                 PIC  X(05) VALUE SPACES.
017300     05  FILLER                 PIC  X(18) VALUE "NAO ALOCADOS.....".
017400     05  WR2-NAO-ALOCADOS       PIC Z(05)9.
017500     05  FILLER                 PIC  X(78) VALUE SPACES.
017600
017700 01  WS-LINHA-RESUMO3.
017800     05  FILLER                 PIC  X(01) VALUE SPACE.
017900     05  FILLER                 PIC  X(18) VALUE "VEICULOS USADOS..".
018000     05  WR3-VEICULOS-USADOS    PIC Z(05)9.
018100     05  FILLER                 PIC  X(05) VALUE SPACES.
018200     05  FILLER                 PIC  X(18) VALUE "DIST.TOTAL(KM)...".
018300     05  WR3-DISTANCIA-TOTAL    PIC Z(06)9.99.
018400     05  FILLER                 PIC  X(74) VALUE SPACES.
018500
018600 01  WS-LINHA-RESUMO4.
018700     05  FILLER                 PIC  X(01) VALUE SPACE.
018800     05  FILLER                 PIC  X(18) VALUE "UTILIZ.MEDIA(PCT).".
018900     05  WR4-UTILIZACAO-MEDIA   PIC ZZ9.99.
019000     05  FILLER                 PIC  X(05) VALUE SPACES.
019100     05  FILLER                 PIC  X(09) VALUE "SITUACAO:".
019200     05  WR4-SITUACAO           PIC  X(07).
019300     05  FILLER                 PIC  X(86) VALUE SPACES.
019400
019500 LINKAGE SECTION.
019600*-----------------------------------------------------------------
019700* TABELAS MANTIDAS PELO DESPACHO E O RESUMO DEVOLVIDO PELO
019800* FAZDESP - O RELDESP SO CONSULTA, NUNCA ALTERA.
019900*-----------------------------------------------------------------
020000     COPY "TABPEDI.CPY".
020100     COPY "TABVEIC.CPY".
020200
020300 01  LKS-RESUMO-FAZDESP.
020400     05  LKR-QTDE-ALOCADOS      PIC 9(06) COMP.
020500     05  LKR-QTDE-NAO-ALOCADOS  PIC 9(06) COMP.
020600     05  LKR-QTDE-VEICULOS-USADOS PIC 9(04) COMP.
020700     05  LKR-DISTANCIA-TOTAL-KM PIC 9(09)V99 COMP.
020800     05  LKR-UTILIZACAO-MEDIA-PCT PIC 9(03)V99 COMP.
020900
021000 PROCEDURE DIVISION USING WS-TAB-PEDIDOS WS-TAB-VEICULOS
021100                           LKS-RESUMO-FAZDESP.
021200
021300 000-CONTROLE.
021400*-----------------------------------------------------------------
021500     OPEN OUTPUT REL-PLANO
021600     PERFORM 200-ORDENA-ALOCACAO    THRU 200-FIM
021700     PERFORM 300-IMPRIME-PLANO      THRU 300-FIM
021800     PERFORM 400-IMPRIME-RESUMO     THRU 400-FIM
021900     CLOSE REL-PLANO
022000     GOBACK.
022100
022200 000-FIM.
022300     EXIT.
022400
022500*-----------------------------------------------------------------
022600 200-ORDENA-ALOCACAO.
022700*-----------------------------------------------------------------
022800     SORT SORT-ALOC
022900         ON ASCENDING KEY SRT2-COD-VEICULO
023000         ON ASCENDING KEY SRT2-SEQ-ALOCACAO
023100         INPUT PROCEDURE IS  210-LIBERA-ALOCACOES
023200         OUTPUT PROCEDURE IS 250-RECEBE-ORDENADO.
023300
023400 200-FIM.
023500     EXIT.
023600
023700*-----------------------------------------------------------------
023800 210-LIBERA-ALOCACOES.
023900*-----------------------------------------------------------------
024000     OPEN INPUT ARQ-TRABALHO
024100     PERFORM 220-LIBERA-UM-REGISTRO THRU 220-FIM
024200        UNTIL WFS-TRABALHO-FIM
024300     CLOSE ARQ-TRABALHO
024400     MOVE "00" TO WFS-TRABALHO.
024500
024600 210-FIM.
024700     EXIT.
024800
024900*-----------------------------------------------------------------
025000 220-LIBERA-UM-REGISTRO.
025100*-----------------------------------------------------------------
025200     READ ARQ-TRABALHO INTO ALC-REGISTRO-ALOCACAO
025300        AT END
025400           MOVE "10" TO WFS-TRABALHO
025500        NOT AT END
025600           MOVE ALC-COD-VEICULO  TO SRT2-COD-VEICULO
025700           MOVE ALC-SEQ-ALOCACAO TO SRT2-SEQ-ALOCACAO
025800           MOVE ALC-COD-PEDIDO   TO SRT2-COD-PEDIDO
025900           MOVE ALC-DISTANCIA-KM TO SRT2-DISTANCIA-KM
026000           RELEASE SRT2-REGISTRO
026100     END-READ.
026200
026300 220-FIM.
026400     EXIT.
026500
026600*-----------------------------------------------------------------
026700 250-RECEBE-ORDENADO.
026800*-----------------------------------------------------------------
026900     MOVE ZERO TO WS-QTDE-ALOC
027000     MOVE "00" TO WFS-TRABALHO
027100     SET WS-ALOC-IDX TO 1
027200     PERFORM 260-RETURN-UM-REGISTRO THRU 260-FIM
027300        UNTIL WFS-TRABALHO-FIM.
027400
027500 250-FIM.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900 260-RETURN-UM-REGISTRO.
028000*-----------------------------------------------------------------
028100     RETURN SORT-ALOC INTO SRT2-REGISTRO
028200        AT END
028300           MOVE "10" TO WFS-TRABALHO
028400        NOT AT END
028500           MOVE SRT2-COD-PEDIDO   TO WA-COD-PEDIDO  (WS-ALOC-IDX)
028600           MOVE SRT2-COD-VEICULO  TO WA-COD-VEICULO (WS-ALOC-IDX)
028700           MOVE SRT2-DISTANCIA-KM TO WA-DISTANCIA-KM (WS-ALOC-IDX)
028800           MOVE SRT2-SEQ-ALOCACAO TO WA-SEQ-ALOCACAO (WS-ALOC-IDX)
028900           ADD 1 TO WS-QTDE-ALOC
029000           SET WS-ALOC-IDX UP BY 1
029100     END-RETURN.
029200
029300 260-FIM.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700 300-IMPRIME-PLANO.
029800*-----------------------------------------------------------------
029900     MOVE SPACES TO WS-VEICULO-ANTERIOR
030000     SET WS-E-PRIMEIRO-VEICULO TO TRUE
030100     MOVE ZERO TO WS-NUMERO-PAGINA
030200     MOVE ZERO TO WS-LINHAS-PAGINA
030300     IF WS-QTDE-ALOC GREATER ZERO
030400        SET WS-ALOC-IDX TO 1
030500        PERFORM 310-IMPRIME-UM-ITEM THRU 310-FIM
030600           UNTIL WS-ALOC-IDX GREATER WS-QTDE-ALOC
030700     END-IF.
030800
030900 300-FIM.
031000     EXIT.
031100
031200*-----------------------------------------------------------------
031300 310-IMPRIME-UM-ITEM.
031400*-----------------------------------------------------------------
031500     IF WA-COD-VEICULO (WS-ALOC-IDX) NOT EQUAL WS-VEICULO-ANTERIOR
031600        PERFORM 320-IMPRIME-CABECALHO-VEICULO THRU 320-FIM
031700        MOVE WA-COD-VEICULO (WS-ALOC-IDX) TO WS-VEICULO-ANTERIOR
031800     END-IF
031900     PERFORM 330-IMPRIME-DETALHE THRU 330-FIM
032000     SET WS-ALOC-IDX UP BY 1.
032100
032200 310-FIM.
032300     EXIT.
032400
032500*-----------------------------------------------------------------
032600 320-IMPRIME-CABECALHO-VEICULO.
032700*-----------------------------------------------------------------
032800     IF NOT WS-E-PRIMEIRO-VEICULO
032900        IF WS-LINHAS-PAGINA GREATER WS-MAX-LINHAS
033000           PERFORM 340-IMPRIME-TOPO-PAGINA THRU 340-FIM
033100        ELSE
033200           MOVE SPACES TO REL-LINHA-RELATORIO
033300           WRITE REL-LINHA-RELATORIO
033400           ADD 1 TO WS-LINHAS-PAGINA
033500        END-IF
033600     ELSE
033700        PERFORM 340-IMPRIME-TOPO-PAGINA THRU 340-FIM
033800        MOVE "N" TO WS-PRIMEIRO-VEICULO
033900     END-IF
034000
034100     PERFORM 350-BUSCA-VEICULO-REL THRU 350-FIM
034200
034300     MOVE WA-COD-VEICULO (WS-ALOC-IDX) TO WLV-COD-VEICULO
034400     IF WSL-ACHOU-REGISTRO
034500        MOVE TV-ENDERECO      (TV-IDX) TO WLV-ENDERECO
034600        MOVE TV-CAPACIDADE-GR (TV-IDX) TO WLV-CAPACIDADE
034700        MOVE TV-CARGA-ATUAL   (TV-IDX) TO WLV-CARGA-ATUAL
034800        MOVE TV-UTILIZACAO-PCT (TV-IDX) TO WLV-UTILIZACAO
034900     ELSE
035000        MOVE SPACES TO WLV-ENDERECO
035100        MOVE ZERO   TO WLV-CAPACIDADE WLV-CARGA-ATUAL
035200                       WLV-UTILIZACAO
035300     END-IF
035400     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-VEICULO
035500     ADD 1 TO WS-LINHAS-PAGINA.
035600
035700 320-FIM.
035800     EXIT.
035900
036000*-----------------------------------------------------------------
036100 330-IMPRIME-DETALHE.
036200*-----------------------------------------------------------------
036300     PERFORM 360-BUSCA-PEDIDO-REL THRU 360-FIM
036400
036500     MOVE WA-COD-PEDIDO (WS-ALOC-IDX) TO WLD-COD-PEDIDO
036600     MOVE WA-DISTANCIA-KM (WS-ALOC-IDX) TO WLD-DISTANCIA-KM
036700     IF WSL-ACHOU-REGISTRO
036800        MOVE TP-ENDERECO   (TP-IDX) TO WLD-ENDERECO
036900        MOVE TP-PESO-GRAMAS (TP-IDX) TO WLD-PESO-GRAMAS
037000        MOVE TP-PRIORIDADE (TP-IDX) TO WLD-PRIORIDADE
037100     ELSE
037200        MOVE SPACES TO WLD-ENDERECO WLD-PRIORIDADE
037300        MOVE ZERO   TO WLD-PESO-GRAMAS
037400     END-IF
037500     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-DETALHE
037600     ADD 1 TO WS-LINHAS-PAGINA.
037700
037800 330-FIM.
037900     EXIT.
038000
038100*-----------------------------------------------------------------
038200 340-IMPRIME-TOPO-PAGINA.
038300*-----------------------------------------------------------------
038400     ADD 1 TO WS-NUMERO-PAGINA
038500     MOVE WS-NUMERO-PAGINA TO WH1-PAGINA
038600     IF TOPO-FORMULARIO
038700        WRITE REL-LINHA-RELATORIO FROM WS-LINHA-CABECALHO1
038800           AFTER ADVANCING PAGE
038900     ELSE
039000        WRITE REL-LINHA-RELATORIO FROM WS-LINHA-CABECALHO1
039100           AFTER ADVANCING 1 LINE
039200     END-IF
039300     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-CABECALHO2
039400        AFTER ADVANCING 1 LINE
039500     MOVE SPACES TO REL-LINHA-RELATORIO
039600     WRITE REL-LINHA-RELATORIO
039700     MOVE 3 TO WS-LINHAS-PAGINA.
039800
039900 340-FIM.
040000     EXIT.
040100
040200*-----------------------------------------------------------------
040300 350-BUSCA-VEICULO-REL.
040400*-----------------------------------------------------------------
040500     MOVE "N" TO WSL-ACHOU
040600     SET TV-IDX TO 1
040700     PERFORM 355-COMPARA-VEICULO THRU 355-FIM
040800        UNTIL TV-IDX GREATER TV-QTDE-ACEITOS OR
040900              WSL-ACHOU-REGISTRO.
041000
041100 350-FIM.
041200     EXIT.
041300
041400*-----------------------------------------------------------------
041500 355-COMPARA-VEICULO.
041600*-----------------------------------------------------------------
041700     IF TV-COD-VEICULO (TV-IDX) EQUAL WA-COD-VEICULO (WS-ALOC-IDX)
041800        SET WSL-ACHOU-REGISTRO TO TRUE
041900     ELSE
042000        SET TV-IDX UP BY 1
042100     END-IF.
042200
042300 355-FIM.
042400     EXIT.
042500
042600*-----------------------------------------------------------------
042700 360-BUSCA-PEDIDO-REL.
042800*-----------------------------------------------------------------
042900     MOVE "N" TO WSL-ACHOU
043000     SET TP-IDX TO 1
043100     PERFORM 365-COMPARA-PEDIDO THRU 365-FIM
043200        UNTIL TP-IDX GREATER TP-QTDE-ACEITOS OR
043300              WSL-ACHOU-REGISTRO.
043400
043500 360-FIM.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900 365-COMPARA-PEDIDO.
044000*-----------------------------------------------------------------
044100     IF TP-COD-PEDIDO (TP-IDX) EQUAL WA-COD-PEDIDO (WS-ALOC-IDX)
044200        SET WSL-ACHOU-REGISTRO TO TRUE
044300     ELSE
044400        SET TP-IDX UP BY 1
044500     END-IF.
044600
044700 365-FIM.
044800     EXIT.
044900
045000*-----------------------------------------------------------------
045100 400-IMPRIME-RESUMO.
045200*-----------------------------------------------------------------
045300     MOVE SPACES TO REL-LINHA-RELATORIO
045400     WRITE REL-LINHA-RELATORIO AFTER ADVANCING 2 LINES
045500
045600     MOVE TP-QTDE-ACEITOS          TO WR1-QTDE-ACEITOS
045700     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-RESUMO1
045800        AFTER ADVANCING 1 LINE
045900
046000     MOVE LKR-QTDE-ALOCADOS        TO WR2-ALOCADOS
046100     MOVE LKR-QTDE-NAO-ALOCADOS    TO WR2-NAO-ALOCADOS
046200     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-RESUMO2
046300        AFTER ADVANCING 1 LINE
046400
046500     MOVE LKR-QTDE-VEICULOS-USADOS TO WR3-VEICULOS-USADOS
046600     MOVE LKR-DISTANCIA-TOTAL-KM   TO WR3-DISTANCIA-TOTAL
046700     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-RESUMO3
046800        AFTER ADVANCING 1 LINE
046900
047000     MOVE LKR-UTILIZACAO-MEDIA-PCT TO WR4-UTILIZACAO-MEDIA
047100     PERFORM 410-DETERMINA-SITUACAO THRU 410-FIM
047200     WRITE REL-LINHA-RELATORIO FROM WS-LINHA-RESUMO4
047300        AFTER ADVANCING 1 LINE.
047400
047500 400-FIM.
047600     EXIT.
047700
047800*-----------------------------------------------------------------
047900 410-DETERMINA-SITUACAO.
048000*-----------------------------------------------------------------
048100*    SUCCESS = TODOS OS PEDIDOS FORAM ALOCADOS
048200*    FAILED  = LOTE VAZIO (SEM PEDIDO ACEITO OU SEM VEICULO
048300*              ACEITO) - NAO SE CONFUNDE COM "NENHUM ALOCADO"
048400*    PARTIAL = CASO INTERMEDIARIO, INCLUSIVE LOTE COM PEDIDO E
048500*              VEICULO ACEITOS MAS EM QUE NENHUM COUBE NA FROTA
048600     EVALUATE TRUE
048700        WHEN TP-QTDE-ACEITOS EQUAL ZERO OR
048800             TV-QTDE-ACEITOS EQUAL ZERO
048900           MOVE "FAILED " TO WR4-SITUACAO
049000        WHEN LKR-QTDE-NAO-ALOCADOS EQUAL ZERO AND
049100             LKR-QTDE-ALOCADOS GREATER ZERO
049200           MOVE "SUCCESS" TO WR4-SITUACAO
049300        WHEN OTHER
049400           MOVE "PARTIAL" TO WR4-SITUACAO
049500     END-EVALUATE.
049600
049700 410-FIM.
049800     EXIT.
049900
050000 END PROGRAM RELDESP.
