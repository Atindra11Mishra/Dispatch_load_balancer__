000100******************************************************************
000200* VEIREC.CPY
000300* LAYOUT DO REGISTRO DE VEICULO - ARQUIVO DE ENTRADA VEICULOS.ARQ
000400* UM VEICULO DISPONIVEL POR LINHA, POSICAO E CAPACIDADE ATUAIS.
000500******************************************************************
000600* HISTORICO DE ALTERACOES
000700* DATA       PROGR  CHAMADO    DESCRICAO
000800* ---------- -----  ---------  ------------------------------
000900* 1989-04-03 JRF    SLMG-014   LAYOUT ORIGINAL - VEICULOS         SLMG014
001000* 1992-02-10 MCS    SLMG-122   CAPACIDADE PASSOU DE 9(06) PARA    SLMG122
001100*                   9(08) GRAMAS - FROTA DE CAMINHOES PESADOS
001200*                   PASSOU A ENTRAR NO CADASTRO
001300* 1998-12-09 CAD    SLMG-240   VIRADA DO SECULO - REVISADAS AS    SLMG240
001400*                   FAIXAS DE VALIDACAO DE LATITUDE/LONGITUDE
001500******************************************************************
001600 01  VEI-REGISTRO-VEICULO.
001700     03  VEI-COD-VEICULO        PIC  X(20).
001800*        COD-VEICULO   : CHAVE UNICA DO VEICULO NA FROTA.
001900*                        SOMENTE A-Z, 0-9 E HIFEN, NAO BRANCO.
002000     03  VEI-CAPACIDADE-GR      PIC  9(8).
002100*        CAPACIDADE DE CARGA DO VEICULO EM GRAMAS,
002200*        FAIXA 00001000 A 50000000.
002300     03  VEI-COORDENADA.
002400         05  VEI-LATITUDE       PIC S9(3)V9(6)
002500                                SIGN IS LEADING SEPARATE.
002600         05  VEI-LONGITUDE      PIC S9(3)V9(6)
002700                                SIGN IS LEADING SEPARATE.
002800         05  FILLER             PIC  X(01).
002900*        POSICAO ATUAL DO VEICULO NO INICIO DO LOTE - ESTA
003000*        POSICAO NAO SE ALTERA DURANTE O PROCESSAMENTO (FAZDESP
003100*        SEMPRE MEDE A PARTIR DAQUI, NUNCA DO ULTIMO PEDIDO).
003200     03  VEI-ENDERECO-ATUAL     PIC  X(60).
003300*        ENDERECO/PONTO DE REFERENCIA ATUAL, OPCIONAL.
003400     03  FILLER                 PIC  X(01).
003500*-----------------------------------------------------------------
003600* VISAO ALTERNATIVA - LINHA CRUA, USADA PELO RELERRO PARA
003700* ESTAMPAR O REGISTRO REJEITADO NA LISTAGEM DE ERROS.
003800*-----------------------------------------------------------------
003900 01  VEI-REGISTRO-LINHA REDEFINES VEI-REGISTRO-VEICULO.
004000     03  VEI-LINHA-CRUA         PIC  X(110).
004100*-----------------------------------------------------------------
004200* VISAO ALTERNATIVA - COORDENADA SEM SINAL DESTACADO, MESMO
004300* PROPOSITO DE ORD-COORD-SDIG EM ORDREC.CPY.
004400*-----------------------------------------------------------------
004500 01  VEI-COORD-SDIG REDEFINES VEI-COORDENADA.
004600     03  VEI-LAT-SINAL          PIC  X(01).
004700     03  VEI-LAT-DIGITOS        PIC  9(3)V9(6).
004800     03  VEI-LON-SINAL          PIC  X(01).
004900     03  VEI-LON-DIGITOS        PIC  9(3)V9(6).
005000     03  FILLER                 PIC  X(01).
