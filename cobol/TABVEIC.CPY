000100******************************************************************
000200* TABVEIC.CPY
000300* TABELA EM MEMORIA DOS VEICULOS ACEITOS NO LOTE, COM O ESTADO
000400* DE CARGA/DISTANCIA ACUMULADO PELO MOTOR DE ALOCACAO (FAZDESP).
000500* COMPARTILHADA POR COPY ENTRE DESPACHO, VALVEICU, FAZDESP E
000600* RELDESP.
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900* DATA       PROGR  CHAMADO    DESCRICAO
001000* ---------- -----  ---------  ------------------------------
001100* 1996-05-14 RTV    SLMG-205   LAYOUT ORIGINAL                    SLMG205
001200* 1999-03-01 MCS    SLMG-244   ACRESCIDOS OS CAMPOS DE ESTADO     SLMG244
001300*                   (CARGA-ATUAL/DISTANCIA-TOTAL/QTDE-PEDIDOS)
001400*                   QUE ANTES FICAVAM SOLTOS EM FAZDESP
001500******************************************************************
001600 01  WS-TAB-VEICULOS.
001700     03  TV-QTDE-ACEITOS         PIC 9(4)  COMP.
001800     03  TV-VEICULO OCCURS 300 TIMES INDEXED BY TV-IDX.
001900         05  TV-COD-VEICULO       PIC  X(20).
002000         05  TV-CAPACIDADE-GR     PIC  9(8)  COMP.
002100         05  TV-LATITUDE          PIC S9(3)V9(6).
002200         05  TV-LONGITUDE         PIC S9(3)V9(6).
002300         05  TV-ENDERECO          PIC  X(60).
002400         05  TV-CARGA-ATUAL       PIC  9(8)  COMP.
002500*            SOMA DOS PESOS JA ALOCADOS A ESTE VEICULO.
002600         05  TV-DISTANCIA-TOTAL   PIC  9(7)V99 COMP.
002700*            SOMA DAS DISTANCIAS VEICULO-PEDIDO JA ALOCADAS.
002800         05  TV-QTDE-PEDIDOS      PIC  9(4)  COMP.
002900         05  TV-UTILIZACAO-PCT    PIC  9(3)V99 COMP.
003000         05  FILLER               PIC  X(05).
003100     03  FILLER                   PIC  X(05).
