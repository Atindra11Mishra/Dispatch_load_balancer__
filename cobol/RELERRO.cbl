000100******************************************************************
000200* RELERRO                                                         SLMG205
000300* GRAVA A LISTAGEM DE ERROS E AVISOS DO LOTE DE DESPACHO -
000400* REGISTROS REJEITADOS PELO VALPEDID/VALVEICU E AVISOS EMITIDOS
000500* PELO DESPACHO (POR EXEMPLO, SOBRECARGA DE FROTA). SUBPROGRAMA
000600* CALLED REPETIDAS VEZES DURANTE O LOTE; MANTEM O ARQUIVO ABERTO
000700* ENTRE AS CHAMADAS E SO FECHA QUANDO RECEBE A CHAVE SENTINELA
000800* "##FECHAR##" (O DESPACHO CHAMA ASSIM POUCO ANTES DE ENCERRAR).
000900* O CABECALHO/DETALHE SEGUE O MESMO DESENHO WCAB/WDET DO ANTIGO
001000* RELCLIENTE E RELVENDEDOR, SO QUE AQUI A SAIDA E' UMA LISTAGEM
001100* IMPRESSA, NAO UM CSV.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     RELERRO.
001500 AUTHOR.         M C SOUZA.
001600 INSTALLATION.   SLMG INFORMATICA - NUCLEO DE LOGISTICA.
001700 DATE-WRITTEN.   14/05/96.
001800 DATE-COMPILED.
001900 SECURITY.       USO INTERNO SLMG - NAO DISTRIBUIR A TERCEIROS.
002000******************************************************************
002100* HISTORICO DE ALTERACOES
002200* DATA       PROGR  CHAMADO    DESCRICAO
002300* ---------- -----  ---------  ------------------------------
002400* 14/05/96   RTV    SLMG-205   VERSAO INICIAL - SO GRAVAVA        SLMG205
002500*                   PEDIDO REJEITADO, CHAMADO PELO VALPEDID
002600* 20/06/96   RTV    SLMG-208   PASSOU A SER CHAMADO TAMBEM PELO   SLMG208
002700*                   VALVEICU, PARA VEICULO REJEITADO
002800* 09/12/98   CAD    SLMG-240   VIRADA DO SECULO - ACRESCIDA A     SLMG240
002900*                   CHAVE SENTINELA DE FECHAMENTO E O CONTADOR
003000*                   DE LINHAS GRAVADAS, QUE O DESPACHO IMPRIME
003100*                   NO FIM DO LOTE
003200* 30/08/02   WCF    SLMG-263   ACRESCIDO O AVISO DE SOBRECARGA    SLMG263
003300*                   DE FROTA (CHAMADO PELO PROPRIO DESPACHO, SEM
003400*                   LINHA CRUA DE ARQUIVO DE ENTRADA)
003500* 02/09/05   WCF    SLMG-287   RETIRADO O PARAMETRO LKE-LINHA-    SLMG287
003600*                   CRUA - NUNCA FOI USADO NA GRAVACAO DA LINHA
003700*                   DE ERRO E O VALVEICU PASSAVA UM CAMPO DE
003800*                   TAMANHO DIFERENTE DO DECLARADO AQUI (X(110)
003900*                   CONTRA X(115)) - CHAMADA FICA SO' COM CHAVE
004000*                   E MOTIVO
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOPO-FORMULARIO
004700     UPSI-0 ON  STATUS IS RELERRO-TRACE-ATIVO
004800            OFF STATUS IS RELERRO-TRACE-INATIVO.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT REL-ERROS       ASSIGN TO RELERRO
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  REL-ERROS
005800     LABEL RECORDS ARE STANDARD.
005900 01  REL-LINHA-ERRO              PIC X(132).
006000
006100 WORKING-STORAGE SECTION.
006200
006300 77  WS-ARQUIVO-ABERTO          PIC  X(01) VALUE "N".
006400     88  WS-JA-ESTA-ABERTO          VALUE "S".
006500 77  WS-QTDE-LINHAS             PIC 9(06) COMP VALUE ZERO.
006600
006700 01  WS-CHAVE-FECHAMENTO        PIC X(10) VALUE "##FECHAR##".
006800
006900 01  WS-LINHA-CABECALHO.
007000     05  FILLER                 PIC  X(01) VALUE SPACE.
007100     05  FILLER                 PIC  X(45) VALUE
007200         "SLMG LOGISTICA - LISTAGEM DE ERROS E AVISOS D".
007300     05  FILLER                 PIC  X(11) VALUE "O LOTE DE D".
007400     05  FILLER                 PIC  X(11) VALUE "ESPACHO".
007500     05  FILLER                 PIC  X(64) VALUE SPACES.
007600 01  WS-LINHA-CABECALHO-ALT REDEFINES WS-LINHA-CABECALHO.
007700     05  WCH-TEXTO              PIC  X(132).
007800
007900 01  WS-LINHA-DETALHE-ERRO.
008000     05  FILLER                 PIC  X(01) VALUE SPACE.
008100     05  WDE-CHAVE               PIC  X(20).
008200     05  FILLER                 PIC  X(02) VALUE SPACES.
008300     05  WDE-MOTIVO              PIC  X(46).
008400     05  FILLER                 PIC  X(63) VALUE SPACES.
008500 01  WS-LINHA-DETALHE-ALT REDEFINES WS-LINHA-DETALHE-ERRO.
008600     05  WDT-TEXTO               PIC  X(132).
008700
008800 01  WS-LINHA-RODAPE.
008900     05  FILLER                 PIC  X(01) VALUE SPACE.
009000     05  FILLER                 PIC  X(20) VALUE
009100         "TOTAL DE OCORRENCIAS".
009200     05  FILLER                 PIC  X(02) VALUE ": ".
009300     05  WRD-TOTAL               PIC Z(05)9.
009400     05  FILLER                 PIC  X(103) VALUE SPACES.
009500 01  WS-LINHA-RODAPE-ALT REDEFINES WS-LINHA-RODAPE.
009600     05  WRO-TEXTO               PIC  X(132).
009700
009800 LINKAGE SECTION.
009900 01  LKE-CHAVE                  PIC  X(20).
010000 01  LKE-MOTIVO                 PIC  X(46).
010100
010200 PROCEDURE DIVISION USING LKE-CHAVE LKE-MOTIVO.
010300
010400 000-CONTROLE.
010500*-----------------------------------------------------------------
010600     IF LKE-CHAVE EQUAL WS-CHAVE-FECHAMENTO
010700        PERFORM 800-FECHAR-LISTAGEM THRU 800-FIM
010800     ELSE
010900        IF NOT WS-JA-ESTA-ABERTO
011000           PERFORM 100-ABRIR-LISTAGEM THRU 100-FIM
011100        END-IF
011200        PERFORM 200-GRAVA-OCORRENCIA THRU 200-FIM
011300     END-IF
011400     GOBACK.
011500
011600 000-FIM.
011700     EXIT.
011800
011900*-----------------------------------------------------------------
012000 100-ABRIR-LISTAGEM.
012100*-----------------------------------------------------------------
012200     OPEN OUTPUT REL-ERROS
012300     SET WS-JA-ESTA-ABERTO TO TRUE
012400     MOVE ZERO TO WS-QTDE-LINHAS
012500     WRITE REL-LINHA-ERRO FROM WS-LINHA-CABECALHO
012600        AFTER ADVANCING TOPO-FORMULARIO LINES
012700     MOVE SPACES TO REL-LINHA-ERRO
012800     WRITE REL-LINHA-ERRO.
012900
013000 100-FIM.
013100     EXIT.
013200
013300*-----------------------------------------------------------------
013400 200-GRAVA-OCORRENCIA.
013500*-----------------------------------------------------------------
013600     MOVE LKE-CHAVE  TO WDE-CHAVE
013700     MOVE LKE-MOTIVO TO WDE-MOTIVO
013800     WRITE REL-LINHA-ERRO FROM WS-LINHA-DETALHE-ERRO
013900     ADD 1 TO WS-QTDE-LINHAS
014000     IF RELERRO-TRACE-ATIVO
014100        DISPLAY "RELERRO GRAVOU " WDE-CHAVE " - " WDE-MOTIVO
014200     END-IF.
014300
014400 200-FIM.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 800-FECHAR-LISTAGEM.
014900*-----------------------------------------------------------------
015000     IF WS-JA-ESTA-ABERTO
015100        MOVE WS-QTDE-LINHAS TO WRD-TOTAL
015200        WRITE REL-LINHA-ERRO FROM WS-LINHA-RODAPE
015300           AFTER ADVANCING 2 LINES
015400        CLOSE REL-ERROS
015500        MOVE "N" TO WS-ARQUIVO-ABERTO
015600     END-IF.
015700
015800 800-FIM.
015900     EXIT.
016000
016100 END PROGRAM RELERRO.
